000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF FOURSYS/DBB FX SYSTEMS GROUP   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  REBCALC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R GAUTHIER                                            00000700
000800*                                                                 00000800
000900* COMPUTES A REBATE SPREAD RECOMMENDATION FOR EACH REQUEST ON     00000900
001000* THE REQUEST-FILE, USING THE CUSTOMER MASTER AND THE DAILY       00001000
001100* BILLING HISTORY.  RUN AS A BATCH STAND-IN WHENEVER THE FX       00001100
001200* DESK'S ON-LINE REBATE QUOTING SYSTEM IS DOWN OR THE DESK        00001200
001300* NEEDS A BULK RE-RUN OF RECOMMENDATIONS ACROSS MANY REQUESTS.    00001300
001400*                                                                 00001400
001500* A RECOMMENDATION ALREADY ON FILE AND STILL WITHIN ITS 24 HOUR   00001500
001600* VALIDITY WINDOW IS REUSED RATHER THAN RECOMPUTED.               00001600
001700****************************************************************  00001700
001800*                                                                 00001800
001900*    CHANGE LOG                                                   00001900
002000*                                                                 00002000
002100*    DATE       BY   TICKET     DESCRIPTION                       00002100
002200*    ---------- ---- ---------- --------------------------------  00002200
002300*    03/14/1989 RWG  FX-0001    ORIGINAL CODING.                  00002300
002400*    09/02/1989 RWG  FX-0014    ADDED RISK-ADJUSTMENT CURRENCY    00002400
002500*                               WEIGHT TABLE PER DESK REQUEST.    00002500
002600*    02/11/1990 RWG  FX-0031    CLAMP FINAL SPREAD TO 0.01-0.50   00002600
002700*                               AFTER TWO CUSTOMERS RECEIVED A    00002700
002800*                               NEGATIVE SPREAD OVERNIGHT.        00002800
002900*    07/26/1991 LMK  FX-0058    ADDED CACHED-RECOMMENDATION REUSE 00002900
003000*                               SO REPEAT REQUESTS FOR THE SAME   00003000
003100*                               DAY DO NOT RECOMPUTE.             00003100
003200*    04/03/1993 LMK  FX-0077    REASON TEXT NOW BUILT WITH STRING 00003200
003300*                               RATHER THAN CONCATENATED LITERALS.00003300
003400*    11/18/1994 DHS  FX-0102    DAYS-RANGE MAY NOW BE SUPPLIED ON 00003400
003500*                               THE REQUEST RECORD, DEFAULT 30.   00003500
003600*    01/09/1996 DHS  FX-0119    CONFIDENCE SCORE ROUNDED TO FOUR  00003600
003700*                               DECIMALS PER DESK RECONCILIATION. 00003700
003800*    06/22/1998 PNT  Y2K-0004   YEAR 2000 REMEDIATION.  DATE-OF-  00003800
003900*                               CENTURY WINDOWING ADDED TO THE    00003900
004000*                               ABSOLUTE-DAY ROUTINE - TWO DIGIT  00004000
004100*                               YEARS 00-49 NOW CENTURY 20, ALL   00004100
004200*                               OTHERS CENTURY 19.  SEE 600-CENT- 00004200
004300*                               URY-WINDOW.                       00004300
004400*    02/14/1999 PNT  Y2K-0011   REGRESSION TESTED ALL OF 1998-200200004400
004500*                               THROUGH 705-ESTABLISH-TIMESTAMP.  00004500
004600*    08/30/2001 CAR  FX-0144    HISTORICAL PERFORMANCE FACTOR NOW 00004600
004700*                               WEIGHTS MARGIN 60/LIQUIDITY 40 PER00004700
004800*                               REVISED DESK FORMULA.             00004800
004900*    05/12/2004 CAR  FX-0163    VOLATILITY SAMPLE STANDARD        00004900
005000*                               DEVIATION NO LONGER ASSUMES A     00005000
005100*                               FULL WINDOW - ZERO SAMPLES NOW    00005100
005200*                               DEFAULTS THE FACTOR TO 0.5 INSTEAD00005200
005300*                               OF ABENDING ON DIVIDE BY ZERO.    00005300
005400*    03/03/2007 MVT  FX-0180    CONVERTED CUSTOMER/BILLING/       00005400
005500*                               RECOMMENDATION MASTERS TO IN-     00005500
005600*                               MEMORY TABLES - THIS COMPILER HAS 00005600
005700*                               NO INDEXED FILE SUPPORT.          00005700
005800*    06/18/2008 DHS  FX-0191    DESK AUDIT FOUND BASE SPREAD WAS  00005800
005900*                               NOT SCALED BY THE 10% DEFAULT     00005900
006000*                               RANGE - OUTPUT WAS RUNNING ROUGHLY00006000
006100*                               TEN TIMES TOO WIDE.  RESTORED THE 00006100
006200*                               MULTIPLIER IN 240-COMPUTE-BASE-   00006200
006300*                               SPREAD.                           00006300
006400*    06/18/2008 DHS  FX-0192    VOLUME FACTOR REWRITTEN TO THE    00006400
006500*                               DESK'S PUBLISHED 1-MIN(1,VOL/     00006500
006600*                               10000) FORMULA - PRIOR CODE USED  00006600
006700*                               AN UNDOCUMENTED CURVE.            00006700
006800*    06/18/2008 DHS  FX-0193    HISTORICAL PERFORMANCE FACTOR     00006800
006900*                               CORRECTED TO THE DESK FORMULA     00006900
007000*                               (MARGIN*10 + LIQUIDITY/10)/2, WITH00007000
007100*                               MARGIN/LIQUIDITY DEFAULTED        00007100
007200*                               INDEPENDENTLY WHEN EITHER IS      00007200
007300*                               MISSING - SUPERSEDES FX-0144.     00007300
007400*    06/18/2008 DHS  FX-0194    VOLATILITY SAMPLE NOW FALLS BACK  00007400
007500*                               TO TRANSACTION AMOUNT WHEN THE    00007500
007600*                               MARKET VOLATILITY READING IS      00007600
007700*                               ABSENT, AND VARIANCE CORRECTED TO 00007700
007800*                               THE UNBIASED N-1 FORM.            00007800
007900*    06/18/2008 DHS  FX-0195    REASON TEXT HIGH/LOW TRADING      00007900
008000*                               VOLUME WORDING WAS REVERSED - A   00008000
008100*                               HIGH VOLUME FACTOR MEANS LOW      00008100
008200*                               ACTUAL VOLUME.  CORRECTED IN      00008200
008300*                               280-BUILD-REASON-TEXT.            00008300
008400*    07/02/2008 DHS  FX-0198    BILL-TABLE WAS MISSING THE 88-    00008400
008500*                               LEVELS FOR THE PRESENCE FLAGS -   00008500
008600*                               203 AND 221 TESTED BT-VOLATILITY- 00008600
008700*                               OK/BT-LIQUIDITY-OK/BT-MARGIN-OK   00008700
008800*                               BUT NOTHING DECLARED THEM.  ADDED 00008800
008900*                               TO MATCH THE BIF- ALIASES IN      00008900
009000*                               BILLCOPY.                         00009000
009100*    07/02/2008 DHS  FX-0197    LARGE-NOTIONAL FALLBACK SAMPLES IN00009100
009200*                               203-ACCUM-VOLATILITY-SAMPLE WERE  00009200
009300*                               TRUNCATING SILENTLY ON THE MOVE TO00009300
009400*                               WS-VOLAT-SAMPLE-VALUE.  THE WHOLE 00009400
009500*                               WS-VOLATILITY-WORK GROUP AND THE  00009500
009600*                               SQUARE ROOT WORK AREA WIDENED TO  00009600
009700*                               S9(13) SO THE RAW TRANSACTION     00009700
009800*                               AMOUNT CAN BE ACCUMULATED WITH NO 00009800
009900*                               CEILING, AS THE DESK REQUIRES.    00009900
010000*    07/15/2008 DHS  FX-0199    PROGRAM BANNER REWORDED - IT WAS  00010000
010100*                               DESCRIBING THE ON-LINE SYSTEM THIS00010100
010200*                               JOB STANDS IN FOR BY NAME, WHICH  00010200
010300*                               HAS NO BUSINESS IN A BATCH HEADER.00010300
010400*    07/15/2008 DHS  FX-0200    ERR-MSG-CUST-NOT-FOUND AND ERR-   00010400
010500*                               MSG-INSUFFICIENT-DATA WORDING AT  00010500
010600*                               VARIANCE WITH THE DESK'S APPROVED 00010600
010700*                               MESSAGE TEXT.  CORRECTED TO MATCH.00010700
010800****************************************************************  00010800
010900 IDENTIFICATION DIVISION.                                         00010900
011000 PROGRAM-ID.     REBCALC.                                         00011000
011100 AUTHOR.         R GAUTHIER.                                      00011100
011200 INSTALLATION.   FOURSYS FX SYSTEMS GROUP.                        00011200
011300 DATE-WRITTEN.   03/14/1989.                                      00011300
011400 DATE-COMPILED.  06/18/2008.                                      00011400
011500 SECURITY.       FOURSYS INTERNAL USE ONLY - FX DESK BATCH.       00011500
011600****************************************************************  00011600
011700 ENVIRONMENT DIVISION.                                            00011700
011800 CONFIGURATION SECTION.                                           00011800
011900 SOURCE-COMPUTER. FOURSYS-3090.                                   00011900
012000 OBJECT-COMPUTER. FOURSYS-3090.                                   00012000
012100 SPECIAL-NAMES.                                                   00012100
012200     C01 IS TOP-OF-FORM                                           00012200
012300     CLASS ALPHA-CHARACTERS IS 'A' THRU 'Z'                       00012300
012400     UPSI-0 ON  STATUS IS REBCALC-DEBUG-ON                        00012400
012500            OFF STATUS IS REBCALC-DEBUG-OFF.                      00012500
012600 INPUT-OUTPUT SECTION.                                            00012600
012700 FILE-CONTROL.                                                    00012700
012800     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00012800
012900         ORGANIZATION IS LINE SEQUENTIAL                          00012900
013000         FILE STATUS IS WS-CUSTFILE-STATUS.                       00013000
013100     SELECT BILLING-FILE ASSIGN TO BILLFILE                       00013100
013200         ORGANIZATION IS LINE SEQUENTIAL                          00013200
013300         FILE STATUS IS WS-BILLFILE-STATUS.                       00013300
013400     SELECT REQUEST-FILE ASSIGN TO REQFILE                        00013400
013500         ORGANIZATION IS LINE SEQUENTIAL                          00013500
013600         FILE STATUS IS WS-REQFILE-STATUS.                        00013600
013700     SELECT RECOMMENDATION-FILE-IN ASSIGN TO RECIN                00013700
013800         ORGANIZATION IS LINE SEQUENTIAL                          00013800
013900         FILE STATUS IS WS-RECIN-STATUS.                          00013900
014000     SELECT RECOMMENDATION-FILE-OUT ASSIGN TO RECOUT              00014000
014100         ORGANIZATION IS LINE SEQUENTIAL                          00014100
014200         FILE STATUS IS WS-RECOUT-STATUS.                         00014200
014300****************************************************************  00014300
014400 DATA DIVISION.                                                   00014400
014500 FILE SECTION.                                                    00014500
014600*                                                                 00014600
014700 FD  CUSTOMER-FILE                                                00014700
014800     RECORDING MODE IS F.                                         00014800
014900 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUF==.                    00014900
015000*                                                                 00015000
015100 FD  BILLING-FILE                                                 00015100
015200     RECORDING MODE IS F.                                         00015200
015300 COPY BILLCOPY REPLACING ==:TAG:== BY ==BIF==.                    00015300
015400*                                                                 00015400
015500 FD  REQUEST-FILE                                                 00015500
015600     RECORDING MODE IS F.                                         00015600
015700 COPY REQCOPY REPLACING ==:TAG:== BY ==RQF==.                     00015700
015800*                                                                 00015800
015900 FD  RECOMMENDATION-FILE-IN                                       00015900
016000     RECORDING MODE IS F.                                         00016000
016100 COPY RECCOPY REPLACING ==:TAG:== BY ==RIF==.                     00016100
016200*                                                                 00016200
016300 FD  RECOMMENDATION-FILE-OUT                                      00016300
016400     RECORDING MODE IS F.                                         00016400
016500 COPY RECCOPY REPLACING ==:TAG:== BY ==ROF==.                     00016500
016600*                                                                 00016600
016700****************************************************************  00016700
016800 WORKING-STORAGE SECTION.                                         00016800
016900****************************************************************  00016900
017000*                                                                 00017000
017100*    RETURN CODE POSTED AT JOB END - CHECKED BY THE NIGHTLY       00017100
017200*    JCL CONDITION CODE TESTS AFTER THIS STEP.                    00017200
017300 77  WS-PGM-RC                   PIC S9(4) COMP VALUE 0.          00017300
017400*                                                                 00017400
017500 01  SYSTEM-DATE-AND-TIME.                                        00017500
017600     05  WS-TODAY-RAW.                                            00017600
017700         10  WS-TODAY-YY         PIC 9(2).                        00017700
017800         10  WS-TODAY-MM         PIC 9(2).                        00017800
017900         10  WS-TODAY-DD         PIC 9(2).                        00017900
018000     05  WS-TODAY-TIME-RAW.                                       00018000
018100         10  WS-TODAY-HH         PIC 9(2).                        00018100
018200         10  WS-TODAY-MN         PIC 9(2).                        00018200
018300         10  WS-TODAY-SS         PIC 9(2).                        00018300
018400         10  WS-TODAY-HS         PIC 9(2).                        00018400
018500     05  WS-CURR-CC              PIC 9(2).                        00018500
018600     05  FILLER                  PIC X(4).                        00018600
018700 01  WS-NOW-DATE.                                                 00018700
018800     05  WS-NOW-CCYY             PIC 9(4).                        00018800
018900     05  WS-NOW-MM               PIC 9(2).                        00018900
019000     05  WS-NOW-DD               PIC 9(2).                        00019000
019100     05  FILLER                  PIC X(4).                        00019100
019200 01  WS-NOW-TS.                                                   00019200
019300     05  WS-NOW-TS-DT            PIC 9(8).                        00019300
019400     05  WS-NOW-TS-TM.                                            00019400
019500         10  WS-NOW-TS-HH        PIC 9(2).                        00019500
019600         10  WS-NOW-TS-MN        PIC 9(2).                        00019600
019700         10  WS-NOW-TS-SS        PIC 9(2).                        00019700
019800 01  WS-NOW-TS-N REDEFINES WS-NOW-TS PIC 9(14).                   00019800
019900*                                                                 00019900
020000 01  WS-FILE-STATUSES.                                            00020000
020100     05  WS-CUSTFILE-STATUS      PIC X(2) VALUE SPACES.           00020100
020200     05  WS-BILLFILE-STATUS      PIC X(2) VALUE SPACES.           00020200
020300     05  WS-REQFILE-STATUS       PIC X(2) VALUE SPACES.           00020300
020400     05  WS-RECIN-STATUS         PIC X(2) VALUE SPACES.           00020400
020500     05  WS-RECOUT-STATUS        PIC X(2) VALUE SPACES.           00020500
020600     05  FILLER                  PIC X(4).                        00020600
020700*                                                                 00020700
020800 01  WS-SWITCHES.                                                 00020800
020900     05  WS-REQUEST-EOF          PIC X VALUE 'N'.                 00020900
021000         88  REQUEST-EOF               VALUE 'Y'.                 00021000
021100     05  WS-CUSTOMER-FOUND-SW    PIC X VALUE 'N'.                 00021100
021200         88  CUSTOMER-FOUND            VALUE 'Y'.                 00021200
021300     05  WS-CACHE-HIT-SW         PIC X VALUE 'N'.                 00021300
021400         88  CACHE-HIT                 VALUE 'Y'.                 00021400
021500     05  WS-REC-FOUND-SW         PIC X VALUE 'N'.                 00021500
021600         88  REC-SLOT-FOUND             VALUE 'Y'.                00021600
021700     05  FILLER                  PIC X(4).                        00021700
021800*                                                                 00021800
021900 01  WS-COUNTERS.                                                 00021900
022000     05  WS-CUST-TBL-COUNT       PIC S9(4) COMP VALUE 0.          00022000
022100     05  WS-BILL-TBL-COUNT       PIC S9(4) COMP VALUE 0.          00022100
022200     05  WS-REC-TBL-COUNT        PIC S9(4) COMP VALUE 0.          00022200
022300     05  WS-REQUESTS-READ        PIC S9(7) COMP-3 VALUE 0.        00022300
022400     05  WS-SUCCESS-COUNT        PIC S9(7) COMP-3 VALUE 0.        00022400
022500     05  WS-WARNING-COUNT        PIC S9(7) COMP-3 VALUE 0.        00022500
022600     05  WS-ERROR-COUNT          PIC S9(7) COMP-3 VALUE 0.        00022600
022700     05  WS-CACHE-HIT-COUNT      PIC S9(7) COMP-3 VALUE 0.        00022700
022800     05  WS-TBL-IX               PIC S9(4) COMP VALUE 0.          00022800
022900     05  WS-FOUND-IX             PIC S9(4) COMP VALUE 0.          00022900
023000     05  WS-WINDOW-REC-COUNT     PIC S9(5) COMP VALUE 0.          00023000
023100     05  FILLER                  PIC X(4).                        00023100
023200*                                                                 00023200
023300 01  CUST-TABLE.                                                  00023300
023400     05  CUST-TBL-ENTRY OCCURS 300 TIMES                          00023400
023500         INDEXED BY CUST-IX.                                      00023500
023600         10  CT-CODE              PIC X(50).                      00023600
023700         10  CT-NAME              PIC X(200).                     00023700
023800         10  CT-PRIMARY-CCY       PIC X(3).                       00023800
023900         10  CT-RISK-LEVEL        PIC S9(3)V9(2).                 00023900
024000         10  CT-TRADING-VOL       PIC S9(9)V9(2).                 00024000
024100         10  FILLER               PIC X(10).                      00024100
024200*                                                                 00024200
024300 01  BILL-TABLE.                                                  00024300
024400     05  BILL-TBL-ENTRY OCCURS 3000 TIMES                         00024400
024500         INDEXED BY BILL-IX.                                      00024500
024600         10  BT-CUST-CODE         PIC X(50).                      00024600
024700         10  BT-CURRENCY          PIC X(3).                       00024700
024800         10  BT-DATE              PIC 9(8).                       00024800
024900         10  BT-TRAN-AMOUNT       PIC S9(15)V9(4).                00024900
025000         10  BT-TRAN-VOLUME       PIC S9(9).                      00025000
025100         10  BT-VOLATILITY        PIC S9(3)V9(6).                 00025100
025200         10  BT-VOLATILITY-PRES   PIC X(1).                       00025200
025300             88  BT-VOLATILITY-OK      VALUE 'Y'.                 00025300
025400             88  BT-VOLATILITY-MISSING VALUE 'N'.                 00025400
025500         10  BT-LIQUIDITY         PIC S9(3)V9(2).                 00025500
025600         10  BT-LIQUIDITY-PRES    PIC X(1).                       00025600
025700             88  BT-LIQUIDITY-OK       VALUE 'Y'.                 00025700
025800             88  BT-LIQUIDITY-MISSING  VALUE 'N'.                 00025800
025900         10  BT-MARGIN            PIC S9(1)V9(4).                 00025900
026000         10  BT-MARGIN-PRES       PIC X(1).                       00026000
026100             88  BT-MARGIN-OK          VALUE 'Y'.                 00026100
026200             88  BT-MARGIN-MISSING     VALUE 'N'.                 00026200
026300         10  FILLER               PIC X(10).                      00026300
026400*                                                                 00026400
026500 01  REC-TABLE.                                                   00026500
026600     05  REC-TBL-ENTRY OCCURS 3000 TIMES                          00026600
026700         INDEXED BY REC-IX.                                       00026700
026800         10  RT-CUST-CODE         PIC X(50).                      00026800
026900         10  RT-CURRENCY          PIC X(3).                       00026900
027000         10  RT-DATE              PIC 9(8).                       00027000
027100         10  RT-SPREAD            PIC S9(1)V9(6).                 00027100
027200         10  RT-CONFIDENCE        PIC S9(1)V9(4).                 00027200
027300         10  RT-VOLAT-FACTOR      PIC S9(1)V9(6).                 00027300
027400         10  RT-VOLUME-FACTOR     PIC S9(1)V9(6).                 00027400
027500         10  RT-HIST-PERF-FACTOR  PIC S9(1)V9(6).                 00027500
027600         10  RT-RISK-ADJ-FACTOR   PIC S9(1)V9(6).                 00027600
027700         10  RT-REASON            PIC X(500).                     00027700
027800         10  RT-VALID-UNTIL.                                      00027800
027900             15  RT-VALID-UNTIL-DT PIC 9(8).                      00027900
028000             15  RT-VALID-UNTIL-TM PIC 9(6).                      00028000
028100         10  RT-VALID-UNTIL-N REDEFINES                           00028100
028200             RT-VALID-UNTIL       PIC 9(14).                      00028200
028300         10  RT-STATUS            PIC X(7).                       00028300
028400             88  RT-STATUS-SUCCESS     VALUE 'SUCCESS'.           00028400
028500         10  RT-MESSAGE           PIC X(200).                     00028500
028600         10  FILLER               PIC X(10).                      00028600
028700*                                                                 00028700
028800 01  WS-CONFIG-CONSTANTS.                                         00028800
028900*    OVERALL SPREAD RANGE THE WEIGHTED FACTORS ARE SCALED INTO -  00028900
029000*    DESK POLICY CAPS THE BASE SPREAD AT 10% BEFORE RISK ADJUST.  00029000
029100     05  CFG-DEFAULT-SPREAD-RANGE PIC S9(1)V9(6) VALUE 0.100000.  00029100
029200     05  CFG-VOLATILITY-WEIGHT   PIC S9(1)V9(6) VALUE 0.300000.   00029200
029300     05  CFG-VOLUME-WEIGHT       PIC S9(1)V9(6) VALUE 0.400000.   00029300
029400     05  CFG-HISTORY-WEIGHT      PIC S9(1)V9(6) VALUE 0.300000.   00029400
029500     05  CFG-MIN-SPREAD          PIC S9(1)V9(6) VALUE 0.010000.   00029500
029600     05  CFG-MAX-SPREAD          PIC S9(1)V9(6) VALUE 0.500000.   00029600
029700     05  CFG-DEFAULT-DAYS-RANGE  PIC 9(3)       VALUE 30.         00029700
029800     05  FILLER                  PIC X(4).                        00029800
029900*                                                                 00029900
030000 01  WS-REQUEST-WORK.                                             00030000
030100     05  WS-WIN-LOW-DATE         PIC 9(8).                        00030100
030200     05  WS-DAYS-RANGE           PIC 9(3).                        00030200
030300     05  FILLER                  PIC X(4).                        00030300
030400*                                                                 00030400
030500*    SAMPLE/SUM/SUMSQ/MEAN/VARIANCE/STDDEV ARE ALL SIZED TO S9(13)00030500
030600*    SO THE TRANSACTION-AMOUNT FALLBACK SAMPLE IN 203-ACCUM-      00030600
030700*    VOLATILITY-SAMPLE CAN BE ACCUMULATED UNCAPPED, PER THE DESK'S00030700
030800*    RULE THAT THE FALLBACK IS THE RAW TRANSACTION AMOUNT WITH NO 00030800
030900*    CEILING.  FX-0197.                                           00030900
031000 01  WS-VOLATILITY-WORK.                                          00031000
031100     05  WS-VOLAT-SAMPLE-COUNT   PIC S9(5) COMP VALUE 0.          00031100
031200     05  WS-VOLAT-SAMPLE-SUM     PIC S9(13)V9(6) COMP-3 VALUE 0.  00031200
031300     05  WS-VOLAT-SAMPLE-SUMSQ   PIC S9(13)V9(6) COMP-3 VALUE 0.  00031300
031400     05  WS-VOLAT-MEAN           PIC S9(13)V9(6) COMP-3 VALUE 0.  00031400
031500     05  WS-VOLAT-VARIANCE       PIC S9(13)V9(6) COMP-3 VALUE 0.  00031500
031600     05  WS-VOLAT-STDDEV         PIC S9(13)V9(6) COMP-3 VALUE 0.  00031600
031700     05  WS-VOLAT-SAMPLE-VALUE   PIC S9(13)V9(6) COMP-3 VALUE 0.  00031700
031800     05  WS-VOLATILITY-FACTOR    PIC S9(1)V9(6) VALUE 0.          00031800
031900     05  FILLER                  PIC X(4).                        00031900
032000*                                                                 00032000
032100 01  WS-VOLUME-WORK.                                              00032100
032200     05  WS-VOLUME-SUM           PIC S9(11)     COMP-3 VALUE 0.   00032200
032300     05  WS-VOLUME-COUNT         PIC S9(5) COMP VALUE 0.          00032300
032400     05  WS-AVG-VOLUME           PIC S9(9)V9(6) COMP-3 VALUE 0.   00032400
032500     05  WS-VOLUME-RATIO         PIC S9(3)V9(6) COMP-3 VALUE 0.   00032500
032600     05  WS-VOLUME-FACTOR        PIC S9(1)V9(6) VALUE 0.          00032600
032700     05  FILLER                  PIC X(4).                        00032700
032800*                                                                 00032800
032900 01  WS-HISTORY-WORK.                                             00032900
033000     05  WS-MARGIN-SUM           PIC S9(9)V9(4) COMP-3 VALUE 0.   00033000
033100     05  WS-MARGIN-COUNT         PIC S9(5) COMP VALUE 0.          00033100
033200     05  WS-AVG-MARGIN           PIC S9(1)V9(6) COMP-3 VALUE 0.   00033200
033300     05  WS-LIQUIDITY-SUM        PIC S9(9)V9(2) COMP-3 VALUE 0.   00033300
033400     05  WS-LIQUIDITY-COUNT      PIC S9(5) COMP VALUE 0.          00033400
033500     05  WS-AVG-LIQUIDITY        PIC S9(3)V9(6) COMP-3 VALUE 0.   00033500
033600     05  WS-HIST-PERF-FACTOR     PIC S9(1)V9(6) VALUE 0.          00033600
033700     05  FILLER                  PIC X(4).                        00033700
033800*                                                                 00033800
033900 01  WS-RISK-WORK.                                                00033900
034000     05  WS-CCY-RISK-WEIGHT      PIC S9(1)V9(1) COMP-3 VALUE 0.   00034000
034100     05  WS-RISK-ADJ-FACTOR      PIC S9(1)V9(6) VALUE 0.          00034100
034200     05  FILLER                  PIC X(4).                        00034200
034300*                                                                 00034300
034400 01  WS-SPREAD-WORK.                                              00034400
034500     05  WS-BASE-SPREAD          PIC S9(1)V9(6) VALUE 0.          00034500
034600     05  WS-ADJUSTED-SPREAD      PIC S9(1)V9(6) VALUE 0.          00034600
034700     05  WS-FINAL-SPREAD         PIC S9(1)V9(6) VALUE 0.          00034700
034800     05  FILLER                  PIC X(4).                        00034800
034900*                                                                 00034900
035000 01  WS-CONFIDENCE-WORK.                                          00035000
035100     05  WS-DATA-QUALITY         PIC S9(1)V9(6) COMP-3 VALUE 0.   00035100
035200     05  WS-VOLATILITY-PENALTY   PIC S9(1)V9(6) COMP-3 VALUE 0.   00035200
035300     05  WS-CONFIDENCE-SCORE     PIC S9(1)V9(4) VALUE 0.          00035300
035400     05  FILLER                  PIC X(4).                        00035400
035500*                                                                 00035500
035600 01  WS-REASON-WORK.                                              00035600
035700     05  WS-REASON-TEXT          PIC X(500) VALUE SPACES.         00035700
035800     05  WS-REASON-PTR           PIC S9(4) COMP VALUE 1.          00035800
035900     05  FILLER                  PIC X(4).                        00035900
036000*                                                                 00036000
036100 01  WS-DATE-MATH-WORK.                                           00036100
036200     05  WS-CALC-DATE.                                            00036200
036300         10  WS-CALC-CCYY        PIC 9(4).                        00036300
036400         10  WS-CALC-MM          PIC 9(2).                        00036400
036500         10  WS-CALC-DD          PIC 9(2).                        00036500
036600     05  WS-JUL-Y                PIC S9(9) COMP VALUE 0.          00036600
036700     05  WS-JUL-M                PIC S9(9) COMP VALUE 0.          00036700
036800     05  WS-JUL-ERA               PIC S9(9) COMP VALUE 0.         00036800
036900     05  WS-JUL-YOE               PIC S9(9) COMP VALUE 0.         00036900
037000     05  WS-JUL-DOY               PIC S9(9) COMP VALUE 0.         00037000
037100     05  WS-JUL-DOE               PIC S9(9) COMP VALUE 0.         00037100
037200     05  WS-JUL-Z                 PIC S9(9) COMP VALUE 0.         00037200
037300     05  WS-JUL-MP                PIC S9(9) COMP VALUE 0.         00037300
037400     05  WS-ABS-DAYS              PIC S9(9) COMP VALUE 0.         00037400
037500     05  WS-ADD-DAYS              PIC S9(9) COMP VALUE 0.         00037500
037600     05  FILLER                   PIC X(4).                       00037600
037700*                                                                 00037700
037800*    WIDENED TO S9(13) TO MATCH WS-VOLAT-VARIANCE - THE GUESS,    00037800
037900*    PREV AND DIFF FIELDS MUST CARRY THE SAME WIDTH AS THE INPUT  00037900
038000*    OR NEWTON'S METHOD TRUNCATES ON ITS OWN FIRST MOVE.  FX-0197.00038000
038100 01  WS-SQRT-WORK.                                                00038100
038200     05  WS-SQRT-INPUT           PIC S9(13)V9(6) COMP-3 VALUE 0.  00038200
038300     05  WS-SQRT-RESULT          PIC S9(13)V9(6) COMP-3 VALUE 0.  00038300
038400     05  WS-SQRT-GUESS           PIC S9(13)V9(6) COMP-3 VALUE 0.  00038400
038500     05  WS-SQRT-PREV            PIC S9(13)V9(6) COMP-3 VALUE 0.  00038500
038600     05  WS-SQRT-DIFF            PIC S9(13)V9(6) COMP-3 VALUE 0.  00038600
038700     05  WS-SQRT-ITER            PIC S9(3) COMP VALUE 0.          00038700
038800     05  FILLER                  PIC X(4).                        00038800
038900*                                                                 00038900
039000 01  WS-NEW-REC.                                                  00039000
039100     05  WS-NEW-STATUS           PIC X(7) VALUE SPACES.           00039100
039200     05  WS-NEW-MESSAGE          PIC X(200) VALUE SPACES.         00039200
039300     05  FILLER                  PIC X(4).                        00039300
039400*                                                                 00039400
039500 01  ERR-MSG-CUST-NOT-FOUND.                                      00039500
039600     05  FILLER PIC X(19)                                         00039600
039700               VALUE 'CUSTOMER NOT FOUND:'.                       00039700
039800     05  FILLER                  PIC X(1) VALUE SPACE.            00039800
039900     05  ERR-CUST-CODE           PIC X(50) VALUE SPACES.          00039900
040000     05  FILLER                  PIC X(62) VALUE SPACES.          00040000
040100*                                                                 00040100
040200 01  ERR-MSG-INSUFFICIENT-DATA.                                   00040200
040300     05  FILLER PIC X(44) VALUE                                   00040300
040400         'INSUFFICIENT HISTORICAL DATA, USING DEFAULT'.           00040400
040500     05  FILLER PIC X(44) VALUE                                   00040500
040600         ' STRATEGY'.                                             00040600
040700     05  FILLER                  PIC X(44) VALUE SPACES.          00040700
040800*                                                                 00040800
040900 01  WS-SUMMARY-LINE.                                             00040900
041000     05  FILLER PIC X(23) VALUE 'REBCALC SUMMARY -- '.            00041000
041100     05  FILLER PIC X(17) VALUE 'CUSTOMERS LOADED '.              00041100
041200     05  WS-SUM-CUST             PIC ZZZ,ZZ9.                     00041200
041300     05  FILLER PIC X(18) VALUE '  BILLING RECORDS '.             00041300
041400     05  WS-SUM-BILL             PIC ZZZ,ZZ9.                     00041400
041500     05  FILLER PIC X(16) VALUE '  REQUESTS READ '.               00041500
041600     05  WS-SUM-REQ              PIC ZZZ,ZZ9.                     00041600
041700     05  FILLER PIC X(12) VALUE '  SUCCESS: '.                    00041700
041800     05  WS-SUM-SUCCESS          PIC ZZZ,ZZ9.                     00041800
041900     05  FILLER PIC X(12) VALUE '  WARNING: '.                    00041900
042000     05  WS-SUM-WARNING          PIC ZZZ,ZZ9.                     00042000
042100     05  FILLER PIC X(10) VALUE '  ERROR: '.                      00042100
042200     05  WS-SUM-ERROR            PIC ZZZ,ZZ9.                     00042200
042300     05  FILLER PIC X(14) VALUE '  CACHE HITS: '.                 00042300
042400     05  WS-SUM-CACHE            PIC ZZZ,ZZ9.                     00042400
042500*                                                                 00042500
042600****************************************************************  00042600
042700 PROCEDURE DIVISION.                                              00042700
042800****************************************************************  00042800
042900*                                                                 00042900
043000 000-MAIN.                                                        00043000
043100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00043100
043200     IF WS-PGM-RC NOT = 0                                         00043200
043300         GO TO 000-END-OF-JOB                                     00043300
043400     END-IF.                                                      00043400
043500     PERFORM 705-ESTABLISH-TIMESTAMP.                             00043500
043600     PERFORM 710-LOAD-CUSTOMER-TABLE.                             00043600
043700     PERFORM 720-LOAD-BILLING-TABLE.                              00043700
043800     PERFORM 730-LOAD-RECOMMENDATION-TABLE.                       00043800
043900*                                                                 00043900
044000     PERFORM 740-READ-REQUEST-FILE.                               00044000
044100     PERFORM 100-PROCESS-REQUEST                                  00044100
044200             UNTIL REQUEST-EOF.                                   00044200
044300*                                                                 00044300
044400     PERFORM 780-WRITE-RECOMMENDATION-TABLE.                      00044400
044500     PERFORM 790-CLOSE-FILES.                                     00044500
044600     PERFORM 850-REPORT-SUMMARY-STATS.                            00044600
044700*                                                                 00044700
044800 000-END-OF-JOB.                                                  00044800
044900     MOVE WS-PGM-RC TO RETURN-CODE.                               00044900
045000     GOBACK.                                                      00045000
045100*                                                                 00045100
045200 100-PROCESS-REQUEST.                                             00045200
045300     ADD 1 TO WS-REQUESTS-READ.                                   00045300
045400     MOVE SPACES TO WS-NEW-STATUS WS-NEW-MESSAGE.                 00045400
045500     MOVE SPACES TO WS-REASON-TEXT.                               00045500
045600     MOVE ZEROS  TO WS-FINAL-SPREAD WS-CONFIDENCE-SCORE           00045600
045700                     WS-VOLATILITY-FACTOR WS-VOLUME-FACTOR        00045700
045800                     WS-HIST-PERF-FACTOR WS-RISK-ADJ-FACTOR.      00045800
045900     MOVE 'N' TO WS-CUSTOMER-FOUND-SW WS-CACHE-HIT-SW.            00045900
046000*                                                                 00046000
046100     PERFORM 110-FIND-CUSTOMER.                                   00046100
046200     IF NOT CUSTOMER-FOUND                                        00046200
046300         PERFORM 910-BUILD-CUSTOMER-NOT-FOUND                     00046300
046400         PERFORM 290-STORE-RECOMMENDATION                         00046400
046500     ELSE                                                         00046500
046600         PERFORM 120-FIND-CACHED-RECOMMENDATION                   00046600
046700         IF CACHE-HIT                                             00046700
046800             ADD 1 TO WS-CACHE-HIT-COUNT                          00046800
046900         ELSE                                                     00046900
047000             PERFORM 130-BUILD-BILLING-WINDOW                     00047000
047100             PERFORM 140-CHECK-WINDOW-EMPTY                       00047100
047200             IF WS-WINDOW-REC-COUNT = 0                           00047200
047300                 PERFORM 920-BUILD-INSUFFICIENT-DATA              00047300
047400                 PERFORM 290-STORE-RECOMMENDATION                 00047400
047500             ELSE                                                 00047500
047600                 PERFORM 200-COMPUTE-VOLATILITY-FACTOR            00047600
047700                 PERFORM 210-COMPUTE-VOLUME-FACTOR                00047700
047800                 PERFORM 220-COMPUTE-HISTORICAL-PERFORMANCE       00047800
047900                 PERFORM 230-COMPUTE-RISK-ADJUSTMENT              00047900
048000                 PERFORM 240-COMPUTE-BASE-SPREAD                  00048000
048100                 PERFORM 250-COMPUTE-RISK-ADJUSTED-SPREAD         00048100
048200                 PERFORM 260-CLAMP-FINAL-SPREAD                   00048200
048300                 PERFORM 270-COMPUTE-CONFIDENCE-SCORE             00048300
048400                 PERFORM 280-BUILD-REASON-TEXT                    00048400
048500                 MOVE 'SUCCESS' TO WS-NEW-STATUS                  00048500
048600                 MOVE SPACES   TO WS-NEW-MESSAGE                  00048600
048700                 PERFORM 290-STORE-RECOMMENDATION                 00048700
048800             END-IF                                               00048800
048900         END-IF                                                   00048900
049000     END-IF.                                                      00049000
049100*                                                                 00049100
049200     PERFORM 740-READ-REQUEST-FILE.                               00049200
049300*                                                                 00049300
049400 110-FIND-CUSTOMER.                                               00049400
049500     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.                            00049500
049600     SET CUST-IX TO 1.                                            00049600
049700     SEARCH CUST-TBL-ENTRY                                        00049700
049800         AT END                                                   00049800
049900             CONTINUE                                             00049900
050000         WHEN CT-CODE (CUST-IX) = RQF-CUST-CODE                   00050000
050100             MOVE 'Y' TO WS-CUSTOMER-FOUND-SW                     00050100
050200     END-SEARCH.                                                  00050200
050300*                                                                 00050300
050400 120-FIND-CACHED-RECOMMENDATION.                                  00050400
050500     MOVE 'N' TO WS-CACHE-HIT-SW.                                 00050500
050600     MOVE 0   TO WS-FOUND-IX.                                     00050600
050700     PERFORM 121-SCAN-REC-TABLE-ENTRY                             00050700
050800             VARYING WS-TBL-IX FROM 1 BY 1                        00050800
050900             UNTIL WS-TBL-IX > WS-REC-TBL-COUNT.                  00050900
051000*                                                                 00051000
051100 121-SCAN-REC-TABLE-ENTRY.                                        00051100
051200     IF RT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00051200
051300        AND RT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00051300
051400        AND RT-DATE (WS-TBL-IX)     = RQF-QUERY-DATE              00051400
051500        AND RT-STATUS-SUCCESS (WS-TBL-IX)                         00051500
051600        AND RT-VALID-UNTIL-N (WS-TBL-IX) > WS-NOW-TS-N            00051600
051700         MOVE 'Y' TO WS-CACHE-HIT-SW                              00051700
051800         MOVE WS-TBL-IX TO WS-FOUND-IX                            00051800
051900     END-IF.                                                      00051900
052000*                                                                 00052000
052100 130-BUILD-BILLING-WINDOW.                                        00052100
052200     IF RQF-DAYS-RANGE-X = SPACES OR RQF-DAYS-RANGE = 0           00052200
052300         MOVE CFG-DEFAULT-DAYS-RANGE TO WS-DAYS-RANGE             00052300
052400     ELSE                                                         00052400
052500         MOVE RQF-DAYS-RANGE TO WS-DAYS-RANGE                     00052500
052600     END-IF.                                                      00052600
052700     MOVE RQF-QUERY-DATE TO WS-CALC-DATE.                         00052700
052800     PERFORM 610-DATE-TO-ABSDAY.                                  00052800
052900     COMPUTE WS-ABS-DAYS = WS-ABS-DAYS - WS-DAYS-RANGE.           00052900
053000     PERFORM 620-ABSDAY-TO-DATE.                                  00053000
053100     MOVE WS-CALC-DATE TO WS-WIN-LOW-DATE.                        00053100
053200*                                                                 00053200
053300 140-CHECK-WINDOW-EMPTY.                                          00053300
053400     MOVE 0 TO WS-WINDOW-REC-COUNT.                               00053400
053500     PERFORM 141-COUNT-WINDOW-ENTRY                               00053500
053600             VARYING WS-TBL-IX FROM 1 BY 1                        00053600
053700             UNTIL WS-TBL-IX > WS-BILL-TBL-COUNT.                 00053700
053800*                                                                 00053800
053900 141-COUNT-WINDOW-ENTRY.                                          00053900
054000     IF BT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00054000
054100        AND BT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00054100
054200        AND BT-DATE (WS-TBL-IX) >= WS-WIN-LOW-DATE                00054200
054300        AND BT-DATE (WS-TBL-IX) <= RQF-QUERY-DATE                 00054300
054400         ADD 1 TO WS-WINDOW-REC-COUNT                             00054400
054500     END-IF.                                                      00054500
054600*                                                                 00054600
054700 200-COMPUTE-VOLATILITY-FACTOR.                                   00054700
054800     MOVE 0 TO WS-VOLAT-SAMPLE-COUNT.                             00054800
054900     MOVE 0 TO WS-VOLAT-SAMPLE-SUM WS-VOLAT-SAMPLE-SUMSQ.         00054900
055000     PERFORM 203-ACCUM-VOLATILITY-SAMPLE                          00055000
055100             VARYING WS-TBL-IX FROM 1 BY 1                        00055100
055200             UNTIL WS-TBL-IX > WS-BILL-TBL-COUNT.                 00055200
055300     IF WS-VOLAT-SAMPLE-COUNT = 0                                 00055300
055400         MOVE 0.5 TO WS-VOLATILITY-FACTOR                         00055400
055500     ELSE                                                         00055500
055600         PERFORM 201-COMPUTE-VOLATILITY-STATS                     00055600
055700     END-IF.                                                      00055700
055800*                                                                 00055800
055900 203-ACCUM-VOLATILITY-SAMPLE.                                     00055900
056000     IF BT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00056000
056100        AND BT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00056100
056200        AND BT-DATE (WS-TBL-IX) >= WS-WIN-LOW-DATE                00056200
056300        AND BT-DATE (WS-TBL-IX) <= RQF-QUERY-DATE                 00056300
056400         IF BT-VOLATILITY-OK (WS-TBL-IX)                          00056400
056500             MOVE BT-VOLATILITY (WS-TBL-IX)                       00056500
056600                 TO WS-VOLAT-SAMPLE-VALUE                         00056600
056700             ADD 1 TO WS-VOLAT-SAMPLE-COUNT                       00056700
056800             ADD WS-VOLAT-SAMPLE-VALUE TO WS-VOLAT-SAMPLE-SUM     00056800
056900             COMPUTE WS-VOLAT-SAMPLE-SUMSQ =                      00056900
057000                 WS-VOLAT-SAMPLE-SUMSQ +                          00057000
057100                 (WS-VOLAT-SAMPLE-VALUE * WS-VOLAT-SAMPLE-VALUE)  00057100
057200         ELSE                                                     00057200
057300             IF BT-TRAN-AMOUNT (WS-TBL-IX) > 0                    00057300
057400*                NO VOLATILITY READING ON THIS RECORD - DESK      00057400
057500*                FALLS BACK TO THE TRANSACTION AMOUNT FOR THE     00057500
057600*                SAMPLE RATHER THAN DROP THE RECORD ENTIRELY.     00057600
057700*                THE SAMPLE ACCUMULATORS CARRY THE FULL WIDTH OF  00057700
057800*                BT-TRAN-AMOUNT SO THE FALLBACK GOES IN UNCAPPED, 00057800
057900*                PER FX-0197.                                     00057900
058000                 MOVE BT-TRAN-AMOUNT (WS-TBL-IX)                  00058000
058100                     TO WS-VOLAT-SAMPLE-VALUE                     00058100
058200                 ADD 1 TO WS-VOLAT-SAMPLE-COUNT                   00058200
058300                 ADD WS-VOLAT-SAMPLE-VALUE TO WS-VOLAT-SAMPLE-SUM 00058300
058400                 COMPUTE WS-VOLAT-SAMPLE-SUMSQ =                  00058400
058500                     WS-VOLAT-SAMPLE-SUMSQ +                      00058500
058600                     (WS-VOLAT-SAMPLE-VALUE *                     00058600
058700                      WS-VOLAT-SAMPLE-VALUE)                      00058700
058800             END-IF                                               00058800
058900         END-IF                                                   00058900
059000     END-IF.                                                      00059000
059100*                                                                 00059100
059200 201-COMPUTE-VOLATILITY-STATS.                                    00059200
059300     COMPUTE WS-VOLAT-MEAN ROUNDED =                              00059300
059400         WS-VOLAT-SAMPLE-SUM / WS-VOLAT-SAMPLE-COUNT.             00059400
059500     IF WS-VOLAT-SAMPLE-COUNT = 1                                 00059500
059600         MOVE 0 TO WS-VOLAT-STDDEV                                00059600
059700     ELSE                                                         00059700
059800*        UNBIASED (N-1) SAMPLE VARIANCE - MATCHES THE DESK'S      00059800
059900*        STATISTICS PACKAGE ON THE ON-LINE SIDE, PER FX-0194.     00059900
060000         COMPUTE WS-VOLAT-VARIANCE ROUNDED =                      00060000
060100             (WS-VOLAT-SAMPLE-SUMSQ -                             00060100
060200               (WS-VOLAT-SAMPLE-COUNT *                           00060200
060300                WS-VOLAT-MEAN * WS-VOLAT-MEAN)) /                 00060300
060400             (WS-VOLAT-SAMPLE-COUNT - 1)                          00060400
060500         IF WS-VOLAT-VARIANCE < 0                                 00060500
060600             MOVE 0 TO WS-VOLAT-VARIANCE                          00060600
060700         END-IF                                                   00060700
060800         MOVE WS-VOLAT-VARIANCE TO WS-SQRT-INPUT                  00060800
060900         PERFORM 630-COMPUTE-SQUARE-ROOT                          00060900
061000         MOVE WS-SQRT-RESULT TO WS-VOLAT-STDDEV                   00061000
061100     END-IF.                                                      00061100
061200     COMPUTE WS-VOLATILITY-FACTOR ROUNDED =                       00061200
061300         WS-VOLAT-STDDEV / (WS-VOLAT-MEAN + 1).                   00061300
061400     PERFORM 202-CLAMP-VOLATILITY-FACTOR.                         00061400
061500*                                                                 00061500
061600 202-CLAMP-VOLATILITY-FACTOR.                                     00061600
061700     IF WS-VOLATILITY-FACTOR > 1                                  00061700
061800         MOVE 1 TO WS-VOLATILITY-FACTOR                           00061800
061900     END-IF.                                                      00061900
062000     IF WS-VOLATILITY-FACTOR < 0                                  00062000
062100         MOVE 0 TO WS-VOLATILITY-FACTOR                           00062100
062200     END-IF.                                                      00062200
062300*                                                                 00062300
062400 210-COMPUTE-VOLUME-FACTOR.                                       00062400
062500     MOVE 0 TO WS-VOLUME-SUM WS-VOLUME-COUNT.                     00062500
062600     PERFORM 211-ACCUM-VOLUME-SAMPLE                              00062600
062700             VARYING WS-TBL-IX FROM 1 BY 1                        00062700
062800             UNTIL WS-TBL-IX > WS-BILL-TBL-COUNT.                 00062800
062900     IF WS-VOLUME-COUNT = 0                                       00062900
063000         MOVE 0.5 TO WS-VOLUME-FACTOR                             00063000
063100     ELSE                                                         00063100
063200         COMPUTE WS-AVG-VOLUME ROUNDED =                          00063200
063300             WS-VOLUME-SUM / WS-VOLUME-COUNT                      00063300
063400*        DESK FORMULA IS 1 - MIN(1, AVG-VOLUME / 10000) - THE     00063400
063500*        RATIO IS CLAMPED AT 1 BEFORE IT IS SUBTRACTED FROM 1     00063500
063600*        SO A HIGH-VOLUME CUSTOMER NEVER DRIVES THE FACTOR        00063600
063700*        NEGATIVE.                                                00063700
063800         COMPUTE WS-VOLUME-RATIO ROUNDED =                        00063800
063900             WS-AVG-VOLUME / 10000                                00063900
064000         IF WS-VOLUME-RATIO > 1                                   00064000
064100             MOVE 1 TO WS-VOLUME-RATIO                            00064100
064200         END-IF                                                   00064200
064300         COMPUTE WS-VOLUME-FACTOR ROUNDED = 1 - WS-VOLUME-RATIO   00064300
064400     END-IF.                                                      00064400
064500*                                                                 00064500
064600 211-ACCUM-VOLUME-SAMPLE.                                         00064600
064700     IF BT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00064700
064800        AND BT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00064800
064900        AND BT-DATE (WS-TBL-IX) >= WS-WIN-LOW-DATE                00064900
065000        AND BT-DATE (WS-TBL-IX) <= RQF-QUERY-DATE                 00065000
065100         ADD BT-TRAN-VOLUME (WS-TBL-IX) TO WS-VOLUME-SUM          00065100
065200         ADD 1 TO WS-VOLUME-COUNT                                 00065200
065300     END-IF.                                                      00065300
065400*                                                                 00065400
065500 220-COMPUTE-HISTORICAL-PERFORMANCE.                              00065500
065600     MOVE 0 TO WS-MARGIN-SUM WS-MARGIN-COUNT.                     00065600
065700     MOVE 0 TO WS-LIQUIDITY-SUM WS-LIQUIDITY-COUNT.               00065700
065800     PERFORM 221-ACCUM-HISTORY-SAMPLE                             00065800
065900             VARYING WS-TBL-IX FROM 1 BY 1                        00065900
066000             UNTIL WS-TBL-IX > WS-BILL-TBL-COUNT.                 00066000
066100*    MARGIN AND LIQUIDITY EACH DEFAULT INDEPENDENTLY WHEN         00066100
066200*    MISSING - A CUSTOMER WITH NO MARGIN HISTORY BUT GOOD         00066200
066300*    LIQUIDITY HISTORY STILL GETS CREDIT FOR THE LIQUIDITY SIDE.  00066300
066400     IF WS-MARGIN-COUNT = 0                                       00066400
066500         MOVE 0.05 TO WS-AVG-MARGIN                               00066500
066600     ELSE                                                         00066600
066700         COMPUTE WS-AVG-MARGIN ROUNDED =                          00066700
066800             WS-MARGIN-SUM / WS-MARGIN-COUNT                      00066800
066900     END-IF.                                                      00066900
067000     IF WS-LIQUIDITY-COUNT = 0                                    00067000
067100         MOVE 5.0 TO WS-AVG-LIQUIDITY                             00067100
067200     ELSE                                                         00067200
067300         COMPUTE WS-AVG-LIQUIDITY ROUNDED =                       00067300
067400             WS-LIQUIDITY-SUM / WS-LIQUIDITY-COUNT                00067400
067500     END-IF.                                                      00067500
067600     COMPUTE WS-HIST-PERF-FACTOR ROUNDED =                        00067600
067700         ((WS-AVG-MARGIN * 10) +                                  00067700
067800          (WS-AVG-LIQUIDITY / 10)) / 2.                           00067800
067900     IF WS-HIST-PERF-FACTOR > 1                                   00067900
068000         MOVE 1 TO WS-HIST-PERF-FACTOR                            00068000
068100     END-IF.                                                      00068100
068200     IF WS-HIST-PERF-FACTOR < 0                                   00068200
068300         MOVE 0 TO WS-HIST-PERF-FACTOR                            00068300
068400     END-IF.                                                      00068400
068500*                                                                 00068500
068600 221-ACCUM-HISTORY-SAMPLE.                                        00068600
068700     IF BT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00068700
068800        AND BT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00068800
068900        AND BT-DATE (WS-TBL-IX) >= WS-WIN-LOW-DATE                00068900
069000        AND BT-DATE (WS-TBL-IX) <= RQF-QUERY-DATE                 00069000
069100         IF BT-MARGIN-OK (WS-TBL-IX)                              00069100
069200             ADD BT-MARGIN (WS-TBL-IX) TO WS-MARGIN-SUM           00069200
069300             ADD 1 TO WS-MARGIN-COUNT                             00069300
069400         END-IF                                                   00069400
069500         IF BT-LIQUIDITY-OK (WS-TBL-IX)                           00069500
069600             ADD BT-LIQUIDITY (WS-TBL-IX) TO WS-LIQUIDITY-SUM     00069600
069700             ADD 1 TO WS-LIQUIDITY-COUNT                          00069700
069800         END-IF                                                   00069800
069900     END-IF.                                                      00069900
070000*                                                                 00070000
070100 230-COMPUTE-RISK-ADJUSTMENT.                                     00070100
070200     EVALUATE RQF-CURRENCY                                        00070200
070300         WHEN 'USD' WHEN 'EUR'                                    00070300
070400             MOVE 0.8 TO WS-CCY-RISK-WEIGHT                       00070400
070500         WHEN 'GBP' WHEN 'JPY' WHEN 'CHF'                         00070500
070600             MOVE 0.9 TO WS-CCY-RISK-WEIGHT                       00070600
070700         WHEN 'CNY' WHEN 'CAD' WHEN 'AUD'                         00070700
070800             MOVE 1.0 TO WS-CCY-RISK-WEIGHT                       00070800
070900         WHEN 'HKD' WHEN 'SGD'                                    00070900
071000             MOVE 1.1 TO WS-CCY-RISK-WEIGHT                       00071000
071100         WHEN OTHER                                               00071100
071200             MOVE 1.2 TO WS-CCY-RISK-WEIGHT                       00071200
071300     END-EVALUATE.                                                00071300
071400     COMPUTE WS-RISK-ADJ-FACTOR ROUNDED =                         00071400
071500         ((CT-RISK-LEVEL (CUST-IX) * 0.4) +                       00071500
071600          (WS-CCY-RISK-WEIGHT * 0.6)) *                           00071600
071700         (1 + (CT-TRADING-VOL (CUST-IX) / 100000)).               00071700
071800     IF WS-RISK-ADJ-FACTOR > 2                                    00071800
071900         MOVE 2 TO WS-RISK-ADJ-FACTOR                             00071900
072000     END-IF.                                                      00072000
072100     IF WS-RISK-ADJ-FACTOR < 0.5                                  00072100
072200         MOVE 0.5 TO WS-RISK-ADJ-FACTOR                           00072200
072300     END-IF.                                                      00072300
072400*                                                                 00072400
072500 240-COMPUTE-BASE-SPREAD.                                         00072500
072600     COMPUTE WS-BASE-SPREAD ROUNDED =                             00072600
072700         CFG-DEFAULT-SPREAD-RANGE *                               00072700
072800         ((WS-VOLATILITY-FACTOR * CFG-VOLATILITY-WEIGHT) +        00072800
072900          (WS-VOLUME-FACTOR     * CFG-VOLUME-WEIGHT) +            00072900
073000          (WS-HIST-PERF-FACTOR  * CFG-HISTORY-WEIGHT)).           00073000
073100*                                                                 00073100
073200 250-COMPUTE-RISK-ADJUSTED-SPREAD.                                00073200
073300     COMPUTE WS-ADJUSTED-SPREAD ROUNDED =                         00073300
073400         WS-BASE-SPREAD * WS-RISK-ADJ-FACTOR.                     00073400
073500*                                                                 00073500
073600 260-CLAMP-FINAL-SPREAD.                                          00073600
073700     MOVE WS-ADJUSTED-SPREAD TO WS-FINAL-SPREAD.                  00073700
073800     IF WS-FINAL-SPREAD < CFG-MIN-SPREAD                          00073800
073900         MOVE CFG-MIN-SPREAD TO WS-FINAL-SPREAD                   00073900
074000     END-IF.                                                      00074000
074100     IF WS-FINAL-SPREAD > CFG-MAX-SPREAD                          00074100
074200         MOVE CFG-MAX-SPREAD TO WS-FINAL-SPREAD                   00074200
074300     END-IF.                                                      00074300
074400*                                                                 00074400
074500 270-COMPUTE-CONFIDENCE-SCORE.                                    00074500
074600     COMPUTE WS-DATA-QUALITY ROUNDED =                            00074600
074700         WS-WINDOW-REC-COUNT / 30.                                00074700
074800     IF WS-DATA-QUALITY > 1                                       00074800
074900         MOVE 1 TO WS-DATA-QUALITY                                00074900
075000     END-IF.                                                      00075000
075100     COMPUTE WS-VOLATILITY-PENALTY ROUNDED =                      00075100
075200         1 - (WS-VOLATILITY-FACTOR * 0.3).                        00075200
075300     COMPUTE WS-CONFIDENCE-SCORE ROUNDED =                        00075300
075400         WS-DATA-QUALITY * WS-VOLATILITY-PENALTY.                 00075400
075500     IF WS-CONFIDENCE-SCORE < 0.1                                 00075500
075600         MOVE 0.1 TO WS-CONFIDENCE-SCORE                          00075600
075700     END-IF.                                                      00075700
075800     IF WS-CONFIDENCE-SCORE > 1                                   00075800
075900         MOVE 1 TO WS-CONFIDENCE-SCORE                            00075900
076000     END-IF.                                                      00076000
076100*                                                                 00076100
076200 280-BUILD-REASON-TEXT.                                           00076200
076300     MOVE SPACES TO WS-REASON-TEXT.                               00076300
076400     MOVE 1 TO WS-REASON-PTR.                                     00076400
076500     STRING 'AI-BASED ANALYSIS: ' DELIMITED BY SIZE               00076500
076600         INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR           00076600
076700     END-STRING.                                                  00076700
076800     IF WS-VOLATILITY-FACTOR > 0.7                                00076800
076900         STRING 'MARKET VOLATILITY HIGH, ' DELIMITED BY SIZE      00076900
077000             INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR       00077000
077100         END-STRING                                               00077100
077200     ELSE                                                         00077200
077300         IF WS-VOLATILITY-FACTOR < 0.3                            00077300
077400             STRING 'MARKET VOLATILITY LOW, ' DELIMITED BY SIZE   00077400
077500                 INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR   00077500
077600             END-STRING                                           00077600
077700         END-IF                                                   00077700
077800     END-IF.                                                      00077800
077900     IF WS-VOLUME-FACTOR > 0.7                                    00077900
078000         STRING 'LOW TRADING VOLUME, ' DELIMITED BY SIZE          00078000
078100             INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR       00078100
078200         END-STRING                                               00078200
078300     ELSE                                                         00078300
078400         IF WS-VOLUME-FACTOR < 0.3                                00078400
078500             STRING 'HIGH TRADING VOLUME, ' DELIMITED BY SIZE     00078500
078600                 INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR   00078600
078700             END-STRING                                           00078700
078800         END-IF                                                   00078800
078900     END-IF.                                                      00078900
079000     IF WS-HIST-PERF-FACTOR > 0.7                                 00079000
079100         STRING 'STRONG HISTORICAL PERFORMANCE, '                 00079100
079200             DELIMITED BY SIZE                                    00079200
079300             INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR       00079300
079400         END-STRING                                               00079400
079500     ELSE                                                         00079500
079600         IF WS-HIST-PERF-FACTOR < 0.3                             00079600
079700             STRING 'WEAK HISTORICAL PERFORMANCE, '               00079700
079800                 DELIMITED BY SIZE                                00079800
079900                 INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR   00079900
080000             END-STRING                                           00080000
080100         END-IF                                                   00080100
080200     END-IF.                                                      00080200
080300     IF WS-RISK-ADJ-FACTOR > 1.2                                  00080300
080400         STRING 'ELEVATED RISK ADJUSTMENT APPLIED.'               00080400
080500             DELIMITED BY SIZE                                    00080500
080600             INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR       00080600
080700         END-STRING                                               00080700
080800     ELSE                                                         00080800
080900         IF WS-RISK-ADJ-FACTOR < 0.8                              00080900
081000             STRING 'REDUCED RISK ADJUSTMENT APPLIED.'            00081000
081100                 DELIMITED BY SIZE                                00081100
081200                 INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR   00081200
081300             END-STRING                                           00081300
081400         ELSE                                                     00081400
081500             STRING 'BALANCED CONSIDERATION OF ALL FACTORS.'      00081500
081600                 DELIMITED BY SIZE                                00081600
081700                 INTO WS-REASON-TEXT WITH POINTER WS-REASON-PTR   00081700
081800             END-STRING                                           00081800
081900         END-IF                                                   00081900
082000     END-IF.                                                      00082000
082100*                                                                 00082100
082200 290-STORE-RECOMMENDATION.                                        00082200
082300     MOVE 0 TO WS-FOUND-IX.                                       00082300
082400     PERFORM 291-SCAN-FOR-EXISTING-SLOT                           00082400
082500             VARYING WS-TBL-IX FROM 1 BY 1                        00082500
082600             UNTIL WS-TBL-IX > WS-REC-TBL-COUNT.                  00082600
082700     IF WS-FOUND-IX = 0                                           00082700
082800         ADD 1 TO WS-REC-TBL-COUNT                                00082800
082900         MOVE WS-REC-TBL-COUNT TO WS-FOUND-IX                     00082900
083000     END-IF.                                                      00083000
083100     MOVE RQF-CUST-CODE   TO RT-CUST-CODE (WS-FOUND-IX).          00083100
083200     MOVE RQF-CURRENCY    TO RT-CURRENCY (WS-FOUND-IX).           00083200
083300     MOVE RQF-QUERY-DATE  TO RT-DATE (WS-FOUND-IX).               00083300
083400     MOVE WS-NEW-STATUS   TO RT-STATUS (WS-FOUND-IX).             00083400
083500     MOVE WS-NEW-MESSAGE  TO RT-MESSAGE (WS-FOUND-IX).            00083500
083600     MOVE WS-REASON-TEXT  TO RT-REASON (WS-FOUND-IX).             00083600
083700     IF WS-NEW-STATUS = 'SUCCESS'                                 00083700
083800         MOVE WS-FINAL-SPREAD  TO RT-SPREAD (WS-FOUND-IX)         00083800
083900         MOVE WS-CONFIDENCE-SCORE                                 00083900
084000                               TO RT-CONFIDENCE (WS-FOUND-IX)     00084000
084100         MOVE WS-VOLATILITY-FACTOR                                00084100
084200                               TO RT-VOLAT-FACTOR (WS-FOUND-IX)   00084200
084300         MOVE WS-VOLUME-FACTOR                                    00084300
084400                               TO RT-VOLUME-FACTOR (WS-FOUND-IX)  00084400
084500         MOVE WS-HIST-PERF-FACTOR                                 00084500
084600                          TO RT-HIST-PERF-FACTOR (WS-FOUND-IX)    00084600
084700         MOVE WS-RISK-ADJ-FACTOR                                  00084700
084800                               TO RT-RISK-ADJ-FACTOR (WS-FOUND-IX)00084800
084900         MOVE WS-NOW-DATE TO WS-CALC-DATE                         00084900
085000         PERFORM 610-DATE-TO-ABSDAY                               00085000
085100         ADD 1 TO WS-ABS-DAYS                                     00085100
085200         PERFORM 620-ABSDAY-TO-DATE                               00085200
085300         MOVE WS-CALC-DATE TO RT-VALID-UNTIL-DT (WS-FOUND-IX)     00085300
085400         MOVE WS-NOW-TS-TM TO RT-VALID-UNTIL-TM (WS-FOUND-IX)     00085400
085500         ADD 1 TO WS-SUCCESS-COUNT                                00085500
085600     ELSE                                                         00085600
085700         MOVE 0 TO RT-SPREAD (WS-FOUND-IX)                        00085700
085800                   RT-CONFIDENCE (WS-FOUND-IX)                    00085800
085900                   RT-VOLAT-FACTOR (WS-FOUND-IX)                  00085900
086000                   RT-VOLUME-FACTOR (WS-FOUND-IX)                 00086000
086100                   RT-HIST-PERF-FACTOR (WS-FOUND-IX)              00086100
086200                   RT-RISK-ADJ-FACTOR (WS-FOUND-IX)               00086200
086300                   RT-VALID-UNTIL-N (WS-FOUND-IX)                 00086300
086400         IF WS-NEW-STATUS = 'WARNING'                             00086400
086500             ADD 1 TO WS-WARNING-COUNT                            00086500
086600         ELSE                                                     00086600
086700             ADD 1 TO WS-ERROR-COUNT                              00086700
086800         END-IF                                                   00086800
086900     END-IF.                                                      00086900
087000*                                                                 00087000
087100 291-SCAN-FOR-EXISTING-SLOT.                                      00087100
087200     IF RT-CUST-CODE (WS-TBL-IX) = RQF-CUST-CODE                  00087200
087300        AND RT-CURRENCY (WS-TBL-IX) = RQF-CURRENCY                00087300
087400        AND RT-DATE (WS-TBL-IX)     = RQF-QUERY-DATE              00087400
087500         MOVE WS-TBL-IX TO WS-FOUND-IX                            00087500
087600     END-IF.                                                      00087600
087700*                                                                 00087700
087800 600-CENTURY-WINDOW.                                              00087800
087900     IF WS-TODAY-YY < 50                                          00087900
088000         MOVE 20 TO WS-CURR-CC                                    00088000
088100     ELSE                                                         00088100
088200         MOVE 19 TO WS-CURR-CC                                    00088200
088300     END-IF.                                                      00088300
088400*                                                                 00088400
088500 610-DATE-TO-ABSDAY.                                              00088500
088600     MOVE WS-CALC-CCYY TO WS-JUL-Y.                               00088600
088700     IF WS-CALC-MM > 2                                            00088700
088800         COMPUTE WS-JUL-M = WS-CALC-MM - 3                        00088800
088900     ELSE                                                         00088900
089000         COMPUTE WS-JUL-M = WS-CALC-MM + 9                        00089000
089100         SUBTRACT 1 FROM WS-JUL-Y                                 00089100
089200     END-IF.                                                      00089200
089300     COMPUTE WS-JUL-ERA = WS-JUL-Y / 400.                         00089300
089400     COMPUTE WS-JUL-YOE = WS-JUL-Y - (WS-JUL-ERA * 400).          00089400
089500     COMPUTE WS-JUL-DOY =                                         00089500
089600         ((153 * WS-JUL-M) + 2) / 5 + WS-CALC-DD - 1.             00089600
089700     COMPUTE WS-JUL-DOE =                                         00089700
089800         (WS-JUL-YOE * 365) + (WS-JUL-YOE / 4) -                  00089800
089900         (WS-JUL-YOE / 100) + WS-JUL-DOY.                         00089900
090000     COMPUTE WS-ABS-DAYS =                                        00090000
090100         (WS-JUL-ERA * 146097) + WS-JUL-DOE - 719468.             00090100
090200*                                                                 00090200
090300 620-ABSDAY-TO-DATE.                                              00090300
090400     COMPUTE WS-JUL-Z = WS-ABS-DAYS + 719468.                     00090400
090500     COMPUTE WS-JUL-ERA = WS-JUL-Z / 146097.                      00090500
090600     COMPUTE WS-JUL-DOE = WS-JUL-Z - (WS-JUL-ERA * 146097).       00090600
090700     COMPUTE WS-JUL-YOE =                                         00090700
090800         (WS-JUL-DOE - (WS-JUL-DOE / 1460) +                      00090800
090900          (WS-JUL-DOE / 36524) - (WS-JUL-DOE / 146096)) / 365.    00090900
091000     COMPUTE WS-JUL-Y = WS-JUL-YOE + (WS-JUL-ERA * 400).          00091000
091100     COMPUTE WS-JUL-DOY =                                         00091100
091200         WS-JUL-DOE - ((365 * WS-JUL-YOE) +                       00091200
091300         (WS-JUL-YOE / 4) - (WS-JUL-YOE / 100)).                  00091300
091400     COMPUTE WS-JUL-MP = (5 * WS-JUL-DOY + 2) / 153.              00091400
091500     COMPUTE WS-CALC-DD =                                         00091500
091600         WS-JUL-DOY - (((153 * WS-JUL-MP) + 2) / 5) + 1.          00091600
091700     IF WS-JUL-MP < 10                                            00091700
091800         COMPUTE WS-CALC-MM = WS-JUL-MP + 3                       00091800
091900     ELSE                                                         00091900
092000         COMPUTE WS-CALC-MM = WS-JUL-MP - 9                       00092000
092100     END-IF.                                                      00092100
092200     IF WS-CALC-MM <= 2                                           00092200
092300         ADD 1 TO WS-JUL-Y                                        00092300
092400     END-IF.                                                      00092400
092500     MOVE WS-JUL-Y TO WS-CALC-CCYY.                               00092500
092600*                                                                 00092600
092700 630-COMPUTE-SQUARE-ROOT.                                         00092700
092800     IF WS-SQRT-INPUT = 0                                         00092800
092900         MOVE 0 TO WS-SQRT-RESULT                                 00092900
093000     ELSE                                                         00093000
093100         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                      00093100
093200         MOVE 0 TO WS-SQRT-ITER                                   00093200
093300         PERFORM 631-NEWTON-ITERATION                             00093300
093400             VARYING WS-SQRT-ITER FROM 1 BY 1                     00093400
093500             UNTIL WS-SQRT-ITER > 20                              00093500
093600         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                     00093600
093700     END-IF.                                                      00093700
093800*                                                                 00093800
093900 631-NEWTON-ITERATION.                                            00093900
094000     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.                          00094000
094100     COMPUTE WS-SQRT-GUESS ROUNDED =                              00094100
094200         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.   00094200
094300     COMPUTE WS-SQRT-DIFF = WS-SQRT-PREV - WS-SQRT-GUESS.         00094300
094400     IF WS-SQRT-DIFF < 0                                          00094400
094500         COMPUTE WS-SQRT-DIFF = 0 - WS-SQRT-DIFF                  00094500
094600     END-IF.                                                      00094600
094700     IF WS-SQRT-DIFF < 0.000001                                   00094700
094800         MOVE 21 TO WS-SQRT-ITER                                  00094800
094900     END-IF.                                                      00094900
095000*                                                                 00095000
095100 700-OPEN-FILES.                                                  00095100
095200     OPEN INPUT  CUSTOMER-FILE                                    00095200
095300                 BILLING-FILE                                     00095300
095400                 REQUEST-FILE                                     00095400
095500                 RECOMMENDATION-FILE-IN.                          00095500
095600     OPEN OUTPUT RECOMMENDATION-FILE-OUT.                         00095600
095700     IF WS-CUSTFILE-STATUS NOT = '00'                             00095700
095800         DISPLAY 'REBCALC - ERROR OPENING CUSTOMER-FILE, RC='     00095800
095900                 WS-CUSTFILE-STATUS                               00095900
096000         MOVE 16 TO WS-PGM-RC                                     00096000
096100         MOVE 'Y' TO WS-REQUEST-EOF                               00096100
096200     END-IF.                                                      00096200
096300     IF WS-BILLFILE-STATUS NOT = '00'                             00096300
096400         DISPLAY 'REBCALC - ERROR OPENING BILLING-FILE, RC='      00096400
096500                 WS-BILLFILE-STATUS                               00096500
096600         MOVE 16 TO WS-PGM-RC                                     00096600
096700         MOVE 'Y' TO WS-REQUEST-EOF                               00096700
096800     END-IF.                                                      00096800
096900     IF WS-REQFILE-STATUS NOT = '00'                              00096900
097000         DISPLAY 'REBCALC - ERROR OPENING REQUEST-FILE, RC='      00097000
097100                 WS-REQFILE-STATUS                                00097100
097200         MOVE 16 TO WS-PGM-RC                                     00097200
097300         MOVE 'Y' TO WS-REQUEST-EOF                               00097300
097400     END-IF.                                                      00097400
097500 700-EXIT.                                                        00097500
097600     EXIT.                                                        00097600
097700*                                                                 00097700
097800 705-ESTABLISH-TIMESTAMP.                                         00097800
097900     ACCEPT WS-TODAY-RAW FROM DATE.                               00097900
098000     ACCEPT WS-TODAY-TIME-RAW FROM TIME.                          00098000
098100     PERFORM 600-CENTURY-WINDOW.                                  00098100
098200     COMPUTE WS-NOW-CCYY = (WS-CURR-CC * 100) + WS-TODAY-YY.      00098200
098300     MOVE WS-TODAY-MM TO WS-NOW-MM.                               00098300
098400     MOVE WS-TODAY-DD TO WS-NOW-DD.                               00098400
098500     MOVE WS-NOW-DATE TO WS-NOW-TS-DT.                            00098500
098600     MOVE WS-TODAY-HH TO WS-NOW-TS-HH.                            00098600
098700     MOVE WS-TODAY-MN TO WS-NOW-TS-MN.                            00098700
098800     MOVE WS-TODAY-SS TO WS-NOW-TS-SS.                            00098800
098900*                                                                 00098900
099000 710-LOAD-CUSTOMER-TABLE.                                         00099000
099100     MOVE 0 TO WS-CUST-TBL-COUNT.                                 00099100
099200     PERFORM 711-READ-CUSTOMER-RECORD.                            00099200
099300     PERFORM 712-ADD-CUSTOMER-TO-TABLE                            00099300
099400             UNTIL WS-CUSTFILE-STATUS NOT = '00'.                 00099400
099500*                                                                 00099500
099600 711-READ-CUSTOMER-RECORD.                                        00099600
099700     READ CUSTOMER-FILE                                           00099700
099800         AT END MOVE '10' TO WS-CUSTFILE-STATUS                   00099800
099900     END-READ.                                                    00099900
100000*                                                                 00100000
100100 712-ADD-CUSTOMER-TO-TABLE.                                       00100100
100200     ADD 1 TO WS-CUST-TBL-COUNT.                                  00100200
100300     MOVE CUF-CODE        TO CT-CODE (WS-CUST-TBL-COUNT).         00100300
100400     MOVE CUF-NAME        TO CT-NAME (WS-CUST-TBL-COUNT).         00100400
100500     MOVE CUF-PRIMARY-CCY TO CT-PRIMARY-CCY                       00100500
100600                              (WS-CUST-TBL-COUNT).                00100600
100700     MOVE CUF-RISK-LEVEL  TO CT-RISK-LEVEL                        00100700
100800                              (WS-CUST-TBL-COUNT).                00100800
100900     MOVE CUF-TRADING-VOL TO CT-TRADING-VOL                       00100900
101000                              (WS-CUST-TBL-COUNT).                00101000
101100     PERFORM 711-READ-CUSTOMER-RECORD.                            00101100
101200*                                                                 00101200
101300 720-LOAD-BILLING-TABLE.                                          00101300
101400     MOVE 0 TO WS-BILL-TBL-COUNT.                                 00101400
101500     PERFORM 721-READ-BILLING-RECORD.                             00101500
101600     PERFORM 722-ADD-BILLING-TO-TABLE                             00101600
101700             UNTIL WS-BILLFILE-STATUS NOT = '00'.                 00101700
101800*                                                                 00101800
101900 721-READ-BILLING-RECORD.                                         00101900
102000     READ BILLING-FILE                                            00102000
102100         AT END MOVE '10' TO WS-BILLFILE-STATUS                   00102100
102200     END-READ.                                                    00102200
102300*                                                                 00102300
102400 722-ADD-BILLING-TO-TABLE.                                        00102400
102500     ADD 1 TO WS-BILL-TBL-COUNT.                                  00102500
102600     MOVE BIF-CUST-CODE TO BT-CUST-CODE                           00102600
102700                            (WS-BILL-TBL-COUNT).                  00102700
102800     MOVE BIF-CURRENCY  TO BT-CURRENCY                            00102800
102900                            (WS-BILL-TBL-COUNT).                  00102900
103000     MOVE BIF-DATE      TO BT-DATE (WS-BILL-TBL-COUNT).           00103000
103100     MOVE BIF-TRAN-AMOUNT TO BT-TRAN-AMOUNT                       00103100
103200                            (WS-BILL-TBL-COUNT).                  00103200
103300     MOVE BIF-TRAN-VOLUME TO BT-TRAN-VOLUME                       00103300
103400                            (WS-BILL-TBL-COUNT).                  00103400
103500     MOVE BIF-VOLATILITY TO BT-VOLATILITY                         00103500
103600                            (WS-BILL-TBL-COUNT).                  00103600
103700     MOVE BIF-VOLATILITY-PRES TO BT-VOLATILITY-PRES               00103700
103800                            (WS-BILL-TBL-COUNT).                  00103800
103900     MOVE BIF-LIQUIDITY  TO BT-LIQUIDITY                          00103900
104000                            (WS-BILL-TBL-COUNT).                  00104000
104100     MOVE BIF-LIQUIDITY-PRES TO BT-LIQUIDITY-PRES                 00104100
104200                            (WS-BILL-TBL-COUNT).                  00104200
104300     MOVE BIF-MARGIN     TO BT-MARGIN (WS-BILL-TBL-COUNT).        00104300
104400     MOVE BIF-MARGIN-PRES TO BT-MARGIN-PRES                       00104400
104500                            (WS-BILL-TBL-COUNT).                  00104500
104600     PERFORM 721-READ-BILLING-RECORD.                             00104600
104700*                                                                 00104700
104800 730-LOAD-RECOMMENDATION-TABLE.                                   00104800
104900     MOVE 0 TO WS-REC-TBL-COUNT.                                  00104900
105000     PERFORM 731-READ-RECOMMENDATION-RECORD.                      00105000
105100     PERFORM 732-ADD-RECOMMENDATION-TO-TBL                        00105100
105200             UNTIL WS-RECIN-STATUS NOT = '00'.                    00105200
105300*                                                                 00105300
105400 731-READ-RECOMMENDATION-RECORD.                                  00105400
105500     READ RECOMMENDATION-FILE-IN                                  00105500
105600         AT END MOVE '10' TO WS-RECIN-STATUS                      00105600
105700     END-READ.                                                    00105700
105800*                                                                 00105800
105900 732-ADD-RECOMMENDATION-TO-TBL.                                   00105900
106000     ADD 1 TO WS-REC-TBL-COUNT.                                   00106000
106100     MOVE RIF-CUST-CODE   TO RT-CUST-CODE                         00106100
106200                              (WS-REC-TBL-COUNT).                 00106200
106300     MOVE RIF-CURRENCY    TO RT-CURRENCY                          00106300
106400                              (WS-REC-TBL-COUNT).                 00106400
106500     MOVE RIF-DATE        TO RT-DATE (WS-REC-TBL-COUNT).          00106500
106600     MOVE RIF-SPREAD      TO RT-SPREAD (WS-REC-TBL-COUNT).        00106600
106700     MOVE RIF-CONFIDENCE  TO RT-CONFIDENCE                        00106700
106800                              (WS-REC-TBL-COUNT).                 00106800
106900     MOVE RIF-VOLAT-FACTOR TO RT-VOLAT-FACTOR                     00106900
107000                              (WS-REC-TBL-COUNT).                 00107000
107100     MOVE RIF-VOLUME-FACTOR TO RT-VOLUME-FACTOR                   00107100
107200                              (WS-REC-TBL-COUNT).                 00107200
107300     MOVE RIF-HIST-PERF-FACTOR TO RT-HIST-PERF-FACTOR             00107300
107400                              (WS-REC-TBL-COUNT).                 00107400
107500     MOVE RIF-RISK-ADJ-FACTOR TO RT-RISK-ADJ-FACTOR               00107500
107600                              (WS-REC-TBL-COUNT).                 00107600
107700     MOVE RIF-REASON      TO RT-REASON (WS-REC-TBL-COUNT).        00107700
107800     MOVE RIF-VALID-UNTIL TO RT-VALID-UNTIL                       00107800
107900                              (WS-REC-TBL-COUNT).                 00107900
108000     MOVE RIF-STATUS      TO RT-STATUS (WS-REC-TBL-COUNT).        00108000
108100     MOVE RIF-MESSAGE     TO RT-MESSAGE (WS-REC-TBL-COUNT).       00108100
108200     PERFORM 731-READ-RECOMMENDATION-RECORD.                      00108200
108300*                                                                 00108300
108400 740-READ-REQUEST-FILE.                                           00108400
108500     READ REQUEST-FILE                                            00108500
108600         AT END MOVE 'Y' TO WS-REQUEST-EOF                        00108600
108700     END-READ.                                                    00108700
108800     IF WS-REQFILE-STATUS NOT = '00' AND NOT = '10'               00108800
108900         DISPLAY 'REBCALC - ERROR READING REQUEST-FILE, RC='      00108900
109000                 WS-REQFILE-STATUS                                00109000
109100         MOVE 'Y' TO WS-REQUEST-EOF                               00109100
109200     END-IF.                                                      00109200
109300*                                                                 00109300
109400 780-WRITE-RECOMMENDATION-TABLE.                                  00109400
109500     PERFORM 781-WRITE-RECOMMENDATION-REC                         00109500
109600             VARYING WS-TBL-IX FROM 1 BY 1                        00109600
109700             UNTIL WS-TBL-IX > WS-REC-TBL-COUNT.                  00109700
109800*                                                                 00109800
109900 781-WRITE-RECOMMENDATION-REC.                                    00109900
110000     MOVE RT-CUST-CODE (WS-TBL-IX)   TO ROF-CUST-CODE.            00110000
110100     MOVE RT-CURRENCY (WS-TBL-IX)    TO ROF-CURRENCY.             00110100
110200     MOVE RT-DATE (WS-TBL-IX)        TO ROF-DATE.                 00110200
110300     MOVE RT-SPREAD (WS-TBL-IX)      TO ROF-SPREAD.               00110300
110400     MOVE RT-CONFIDENCE (WS-TBL-IX)  TO ROF-CONFIDENCE.           00110400
110500     MOVE RT-VOLAT-FACTOR (WS-TBL-IX)                             00110500
110600                              TO ROF-VOLAT-FACTOR.                00110600
110700     MOVE RT-VOLUME-FACTOR (WS-TBL-IX)                            00110700
110800                              TO ROF-VOLUME-FACTOR.               00110800
110900     MOVE RT-HIST-PERF-FACTOR (WS-TBL-IX)                         00110900
111000                              TO ROF-HIST-PERF-FACTOR.            00111000
111100     MOVE RT-RISK-ADJ-FACTOR (WS-TBL-IX)                          00111100
111200                              TO ROF-RISK-ADJ-FACTOR.             00111200
111300     MOVE RT-REASON (WS-TBL-IX)      TO ROF-REASON.               00111300
111400     MOVE RT-VALID-UNTIL (WS-TBL-IX) TO ROF-VALID-UNTIL.          00111400
111500     MOVE RT-STATUS (WS-TBL-IX)      TO ROF-STATUS.               00111500
111600     MOVE RT-MESSAGE (WS-TBL-IX)     TO ROF-MESSAGE.              00111600
111700     WRITE ROF-REC.                                               00111700
111800*                                                                 00111800
111900 790-CLOSE-FILES.                                                 00111900
112000     CLOSE CUSTOMER-FILE                                          00112000
112100           BILLING-FILE                                           00112100
112200           REQUEST-FILE                                           00112200
112300           RECOMMENDATION-FILE-IN                                 00112300
112400           RECOMMENDATION-FILE-OUT.                               00112400
112500*                                                                 00112500
112600 850-REPORT-SUMMARY-STATS.                                        00112600
112700     MOVE WS-CUST-TBL-COUNT   TO WS-SUM-CUST.                     00112700
112800     MOVE WS-BILL-TBL-COUNT   TO WS-SUM-BILL.                     00112800
112900     MOVE WS-REQUESTS-READ    TO WS-SUM-REQ.                      00112900
113000     MOVE WS-SUCCESS-COUNT    TO WS-SUM-SUCCESS.                  00113000
113100     MOVE WS-WARNING-COUNT    TO WS-SUM-WARNING.                  00113100
113200     MOVE WS-ERROR-COUNT      TO WS-SUM-ERROR.                    00113200
113300     MOVE WS-CACHE-HIT-COUNT  TO WS-SUM-CACHE.                    00113300
113400     DISPLAY WS-SUMMARY-LINE.                                     00113400
113500*                                                                 00113500
113600 910-BUILD-CUSTOMER-NOT-FOUND.                                    00113600
113700     MOVE 'ERROR' TO WS-NEW-STATUS.                               00113700
113800     MOVE RQF-CUST-CODE TO ERR-CUST-CODE.                         00113800
113900     MOVE ERR-MSG-CUST-NOT-FOUND TO WS-NEW-MESSAGE.               00113900
114000     MOVE SPACES TO WS-REASON-TEXT.                               00114000
114100*                                                                 00114100
114200 920-BUILD-INSUFFICIENT-DATA.                                     00114200
114300     MOVE 'WARNING' TO WS-NEW-STATUS.                             00114300
114400     MOVE ERR-MSG-INSUFFICIENT-DATA TO WS-NEW-MESSAGE.            00114400
114500     MOVE SPACES TO WS-REASON-TEXT.                               00114500
