000100***************************************************************** 00000100
000200* REQCOPY      -  RECOMMENDATION REQUEST DRIVER RECORD            00000200
000300*                                                                 00000300
000400*    ONE LINE PER RECOMMENDATION TO COMPUTE.  STANDS IN FOR THE   00000400
000500*    AD-HOC API CALL IN THE ORIGINAL ON-LINE SYSTEM.  COPIED      00000500
000600*    WITH REPLACING ==:TAG:== BY ==ALIAS==, SAME AS CUSTCOPY.     00000600
000700*                                                                 00000700
000800*    PROGRAMMER:  R GAUTHIER          FOURSYS/DBB FX DESK         00000800
000900*    DATE......:  14/03/1989                                      00000900
001000***************************************************************** 00001000
001100 01  :TAG:-REC.                                                   00001100
001200     05  :TAG:-CUST-CODE           PIC X(50).                     00001200
001300     05  :TAG:-CURRENCY            PIC X(3).                      00001300
001400     05  :TAG:-QUERY-DATE          PIC 9(8).                      00001400
001500*    LOOKBACK WINDOW IN DAYS.  SPACES MEANS "NOT SUPPLIED" -      00001500
001600*    REBCALC DEFAULTS IT TO 30.                                   00001600
001700     05  :TAG:-DAYS-RANGE          PIC 9(3).                      00001700
001800     05  :TAG:-DAYS-RANGE-X REDEFINES                             00001800
001900         :TAG:-DAYS-RANGE          PIC X(3).                      00001900
002000     05  FILLER                    PIC X(16).                     00002000
