000100***************************************************************** 00000100
000200* CUSTCOPY     -  CUSTOMER MASTER RECORD                          00000200
000300*                                                                 00000300
000400*    CARRIES ONE CUSTOMER'S FX PROFILE FOR THE REBATE SPREAD      00000400
000500*    BATCH.  COPIED WITH REPLACING ==:TAG:== BY ==ALIAS==  SO     00000500
000600*    THE SAME LAYOUT SERVES THE CUSTOMER-FILE FD, THE IN-MEMORY   00000600
000700*    CUSTOMER TABLE AND ANY OTHER WORKING COPY A PROGRAM NEEDS.   00000700
000800*                                                                 00000800
000900*    PROGRAMMER:  R GAUTHIER          FOURSYS/DBB FX DESK         00000900
001000*    DATE......:  14/03/1989                                      00001000
001100***************************************************************** 00001100
001200 01  :TAG:-REC.                                                   00001200
001300*    BUSINESS KEY - UNIQUE CUSTOMER CODE, EG 'CUST-00042'         00001300
001400     05  :TAG:-CODE                PIC X(50).                     00001400
001500*    DISPLAY NAME FOR REPORTS AND ERROR MESSAGES                  00001500
001600     05  :TAG:-NAME                PIC X(200).                    00001600
001700*    ISO-STYLE TRADING CURRENCY - USD EUR JPY GBP CNY CAD AUD     00001700
001800*    CHF HKD SGD ARE THE ONLY CODES WITH A DEFINED RISK WEIGHT    00001800
001900     05  :TAG:-PRIMARY-CCY         PIC X(3).                      00001900
002000*    RISK LEVEL - SHOP DEFAULT 1.00, NORMAL RANGE 0.50 TO 2.00    00002000
002100     05  :TAG:-RISK-LEVEL          PIC S9(3)V9(2).                00002100
002200*    AGGREGATE TRADING VOLUME IN THE CUSTOMER'S OWN CURRENCY      00002200
002300     05  :TAG:-TRADING-VOL         PIC S9(9)V9(2).                00002300
002400     05  FILLER                    PIC X(31).                     00002400
