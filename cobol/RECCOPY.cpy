000100***************************************************************** 00000100
000200* RECCOPY      -  REBATE SPREAD RECOMMENDATION RECORD             00000200
000300*                                                                 00000300
000400*    ONE RECOMMENDATION PER CUSTOMER/CURRENCY/DATE.  WRITTEN BY   00000400
000500*    REBCALC, READ BACK BY REBCALC FOR THE CACHE CHECK AND BY     00000500
000600*    REBPURGE FOR THE EXPIRY SWEEP.  COPIED WITH REPLACING        00000600
000700*    ==:TAG:== BY ==ALIAS==, SAME AS CUSTCOPY.                    00000700
000800*                                                                 00000800
000900*    PROGRAMMER:  R GAUTHIER          FOURSYS/DBB FX DESK         00000900
001000*    DATE......:  14/03/1989                                      00001000
001100***************************************************************** 00001100
001200 01  :TAG:-REC.                                                   00001200
001300     05  :TAG:-CUST-CODE           PIC X(50).                     00001300
001400     05  :TAG:-CURRENCY            PIC X(3).                      00001400
001500     05  :TAG:-DATE                PIC 9(8).                      00001500
001600*    FINAL RECOMMENDED SPREAD, 6 DECIMALS                         00001600
001700     05  :TAG:-SPREAD              PIC S9(1)V9(6).                00001700
001800*    CONFIDENCE SCORE 0.0000 - 1.0000                             00001800
001900     05  :TAG:-CONFIDENCE          PIC S9(1)V9(4).                00001900
002000     05  :TAG:-VOLAT-FACTOR        PIC S9(1)V9(6).                00002000
002100     05  :TAG:-VOLUME-FACTOR       PIC S9(1)V9(6).                00002100
002200     05  :TAG:-HIST-PERF-FACTOR    PIC S9(1)V9(6).                00002200
002300*    RISK ADJUSTMENT FACTOR, 0.50 - 2.00                          00002300
002400     05  :TAG:-RISK-ADJ-FACTOR     PIC S9(1)V9(6).                00002400
002500     05  :TAG:-REASON              PIC X(500).                    00002500
002600*    EXPIRY TIMESTAMP - RECOMMENDATION GOOD UNTIL THIS INSTANT    00002600
002700     05  :TAG:-VALID-UNTIL.                                       00002700
002800         10  :TAG:-VALID-UNTIL-DT  PIC 9(8).                      00002800
002900         10  :TAG:-VALID-UNTIL-TM  PIC 9(6).                      00002900
003000*    NUMERIC FORM OF THE ABOVE, FOR A SINGLE COMPARE              00003000
003100     05  :TAG:-VALID-UNTIL-N REDEFINES                            00003100
003200         :TAG:-VALID-UNTIL         PIC 9(14).                     00003200
003300*    SUCCESS / WARNING / ERROR                                    00003300
003400     05  :TAG:-STATUS              PIC X(7).                      00003400
003500         88  :TAG:-STATUS-SUCCESS      VALUE 'SUCCESS'.           00003500
003600         88  :TAG:-STATUS-WARNING      VALUE 'WARNING'.           00003600
003700         88  :TAG:-STATUS-ERROR        VALUE 'ERROR  '.           00003700
003800     05  :TAG:-MESSAGE             PIC X(200).                    00003800
003900     05  FILLER                    PIC X(28).                     00003900
