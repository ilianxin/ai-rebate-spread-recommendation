000100***************************************************************** 00000100
000200* BILLCOPY     -  DAILY BILLING RESULT RECORD                     00000200
000300*                                                                 00000300
000400*    ONE CUSTOMER/CURRENCY/DAY'S BILLING RESULT.  FEEDS THE       00000400
000500*    VOLATILITY, VOLUME AND HISTORICAL-PERFORMANCE FACTORS IN     00000500
000600*    THE REBATE SPREAD ENGINE.  COPIED WITH REPLACING             00000600
000700*    ==:TAG:== BY ==ALIAS==, SAME AS CUSTCOPY.                    00000700
000800*                                                                 00000800
000900*    PROGRAMMER:  R GAUTHIER          FOURSYS/DBB FX DESK         00000900
001000*    DATE......:  14/03/1989                                      00001000
001100***************************************************************** 00001100
001200 01  :TAG:-REC.                                                   00001200
001300     05  :TAG:-CUST-CODE           PIC X(50).                     00001300
001400     05  :TAG:-CURRENCY            PIC X(3).                      00001400
001500*    BILLING DATE, CCYYMMDD                                       00001500
001600     05  :TAG:-DATE                PIC 9(8).                      00001600
001700*    DATE BROKEN OUT FOR DISPLAY/EDIT PURPOSES ONLY               00001700
001800     05  :TAG:-DATE-R REDEFINES                                   00001800
001900         :TAG:-DATE.                                              00001900
002000         10  :TAG:-DATE-CC         PIC 9(2).                      00002000
002100         10  :TAG:-DATE-YY         PIC 9(2).                      00002100
002200         10  :TAG:-DATE-MM         PIC 9(2).                      00002200
002300         10  :TAG:-DATE-DD         PIC 9(2).                      00002300
002400*    TRANSACTION AMOUNT - MUST BE POSITIVE WHEN PRESENT           00002400
002500     05  :TAG:-TRAN-AMOUNT         PIC S9(15)V9(4).               00002500
002600*    TRANSACTION COUNT/VOLUME - MUST BE POSITIVE WHEN PRESENT     00002600
002700     05  :TAG:-TRAN-VOLUME         PIC S9(9).                     00002700
002800*    MARKET VOLATILITY RATIO, TYPICALLY 0.000000 - 1.000000       00002800
002900     05  :TAG:-VOLATILITY          PIC S9(3)V9(6).                00002900
003000     05  :TAG:-VOLATILITY-PRES     PIC X(1).                      00003000
003100         88  :TAG:-VOLATILITY-OK       VALUE 'Y'.                 00003100
003200         88  :TAG:-VOLATILITY-MISSING  VALUE 'N'.                 00003200
003300*    LIQUIDITY SCORE, TYPICALLY 0.00 - 10.00                      00003300
003400     05  :TAG:-LIQUIDITY           PIC S9(3)V9(2).                00003400
003500     05  :TAG:-LIQUIDITY-PRES      PIC X(1).                      00003500
003600         88  :TAG:-LIQUIDITY-OK        VALUE 'Y'.                 00003600
003700         88  :TAG:-LIQUIDITY-MISSING   VALUE 'N'.                 00003700
003800*    PROFIT MARGIN RATIO, TYPICALLY 0.0000 - 1.0000               00003800
003900     05  :TAG:-MARGIN              PIC S9(1)V9(4).                00003900
004000     05  :TAG:-MARGIN-PRES         PIC X(1).                      00004000
004100         88  :TAG:-MARGIN-OK           VALUE 'Y'.                 00004100
004200         88  :TAG:-MARGIN-MISSING      VALUE 'N'.                 00004200
004300     05  FILLER                    PIC X(39).                     00004300
