000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FOURSYS/DBB FX SYSTEMS GROUP   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  REBPURGE                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R GAUTHIER                                            00000700
000800*                                                                 00000800
000900* SWEEPS THE RECOMMENDATION-FILE AND DROPS ANY RECOMMENDATION     00000900
001000* WHOSE VALID-UNTIL TIMESTAMP IS MORE THAN 7 DAYS OLD.  RUNS AS   00001000
001100* ITS OWN JCL STEP, INDEPENDENT OF REBCALC, SO A LONG-RUNNING     00001100
001200* RECOMMENDATION FILE DOES NOT GROW WITHOUT BOUND.                00001200
001300*                                                                 00001300
001400* READS RECOMMENDATION-FILE-IN, WRITES THE SURVIVORS TO           00001400
001500* RECOMMENDATION-FILE-OUT.  THE CALLING JCL IS RESPONSIBLE FOR    00001500
001600* RENAMING THE OUTPUT OVER THE INPUT AFTER A CLEAN RETURN CODE.   00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900*    CHANGE LOG                                                   00001900
002000*                                                                 00002000
002100*    DATE       BY   TICKET     DESCRIPTION                       00002100
002200*    ---------- ---- ---------- --------------------------------  00002200
002300*    04/02/1989 RWG  FX-0002    ORIGINAL CODING.                  00002300
002400*    09/02/1989 RWG  FX-0014    CUTOFF NOW COMPUTED FROM THE      00002400
002500*                               ABSOLUTE-DAY ROUTINE SHARED WITH  00002500
002600*                               REBCALC RATHER THAN A FIXED       00002600
002700*                               30-DAY CALENDAR SUBTRACT.         00002700
002800*    11/18/1994 DHS  FX-0102    RETENTION WINDOW SHORTENED FROM   00002800
002900*                               30 DAYS TO 7 DAYS PER DESK        00002900
003000*                               STORAGE REVIEW.                   00003000
003100*    06/22/1998 PNT  Y2K-0004   YEAR 2000 REMEDIATION.  CENTURY   00003100
003200*                               WINDOWING ADDED TO 600-CENTURY-   00003200
003300*                               WINDOW - TWO DIGIT YEARS 00-49    00003300
003400*                               NOW CENTURY 20, ALL OTHERS        00003400
003500*                               CENTURY 19.                       00003500
003600*    02/14/1999 PNT  Y2K-0011   REGRESSION TESTED ALL OF 1998-    00003600
003700*                               2002 THROUGH 705-ESTABLISH-       00003700
003800*                               TIMESTAMP AND 610/620.            00003800
003900*    03/03/2007 MVT  FX-0181    CONVERTED TO READ/FILTER/WRITE    00003900
004000*                               OVER TWO LINE SEQUENTIAL FILES -  00004000
004100*                               THIS COMPILER HAS NO INDEXED      00004100
004200*                               FILE SUPPORT SO THE IN-PLACE      00004200
004300*                               DELETE USED ON THE OLD VSAM       00004300
004400*                               VERSION IS NO LONGER POSSIBLE.    00004400
004500*    06/18/2008 DHS  FX-0196    OPEN FAILURE NOW POSTS WS-PGM-RC  00004500
004600*                               AND BRANCHES TO 000-END-OF-JOB SO 00004600
004700*                               THE STEP RETURN CODE IS SET EVEN  00004700
004800*                               WHEN NO RECORDS ARE PROCESSED.    00004800
004900***************************************************************** 00004900
005000 IDENTIFICATION DIVISION.                                         00005000
005100 PROGRAM-ID.     REBPURGE.                                        00005100
005200 AUTHOR.         R GAUTHIER.                                      00005200
005300 INSTALLATION.   FOURSYS FX SYSTEMS GROUP.                        00005300
005400 DATE-WRITTEN.   04/02/1989.                                      00005400
005500 DATE-COMPILED.  06/18/2008.                                      00005500
005600 SECURITY.       FOURSYS INTERNAL USE ONLY - FX DESK BATCH.       00005600
005700***************************************************************** 00005700
005800 ENVIRONMENT DIVISION.                                            00005800
005900 CONFIGURATION SECTION.                                           00005900
006000 SOURCE-COMPUTER. FOURSYS-3090.                                   00006000
006100 OBJECT-COMPUTER. FOURSYS-3090.                                   00006100
006200 SPECIAL-NAMES.                                                   00006200
006300     C01 IS TOP-OF-FORM                                           00006300
006400     CLASS ALPHA-CHARACTERS IS 'A' THRU 'Z'                       00006400
006500     UPSI-0 ON  STATUS IS REBPURGE-DEBUG-ON                       00006500
006600            OFF STATUS IS REBPURGE-DEBUG-OFF.                     00006600
006700 INPUT-OUTPUT SECTION.                                            00006700
006800 FILE-CONTROL.                                                    00006800
006900     SELECT RECOMMENDATION-FILE-IN ASSIGN TO PURGEIN              00006900
007000         ORGANIZATION IS LINE SEQUENTIAL                          00007000
007100         FILE STATUS IS WS-PURGEIN-STATUS.                        00007100
007200     SELECT RECOMMENDATION-FILE-OUT ASSIGN TO PURGEOUT            00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                          00007300
007400         FILE STATUS IS WS-PURGEOUT-STATUS.                       00007400
007500***************************************************************** 00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800*                                                                 00007800
007900 FD  RECOMMENDATION-FILE-IN                                       00007900
008000     RECORDING MODE IS F.                                         00008000
008100 COPY RECCOPY REPLACING ==:TAG:== BY ==RIF==.                     00008100
008200*                                                                 00008200
008300 FD  RECOMMENDATION-FILE-OUT                                      00008300
008400     RECORDING MODE IS F.                                         00008400
008500 COPY RECCOPY REPLACING ==:TAG:== BY ==ROF==.                     00008500
008600*                                                                 00008600
008700***************************************************************** 00008700
008800 WORKING-STORAGE SECTION.                                         00008800
008900***************************************************************** 00008900
009000*                                                                 00009000
009100*    RETURN CODE POSTED AT JOB END - CHECKED BY THE NIGHTLY       00009100
009200*    JCL CONDITION CODE TESTS AFTER THIS STEP.                    00009200
009300 77  WS-PGM-RC                   PIC S9(4) COMP VALUE 0.          00009300
009400*                                                                 00009400
009500 01  SYSTEM-DATE-AND-TIME.                                        00009500
009600     05  WS-TODAY-RAW.                                            00009600
009700         10  WS-TODAY-YY         PIC 9(2).                        00009700
009800         10  WS-TODAY-MM         PIC 9(2).                        00009800
009900         10  WS-TODAY-DD         PIC 9(2).                        00009900
010000     05  WS-TODAY-TIME-RAW.                                       00010000
010100         10  WS-TODAY-HH         PIC 9(2).                        00010100
010200         10  WS-TODAY-MN         PIC 9(2).                        00010200
010300         10  WS-TODAY-SS         PIC 9(2).                        00010300
010400         10  WS-TODAY-HS         PIC 9(2).                        00010400
010500     05  WS-CURR-CC              PIC 9(2).                        00010500
010600     05  FILLER                  PIC X(4).                        00010600
010700 01  WS-NOW-DATE.                                                 00010700
010800     05  WS-NOW-CCYY             PIC 9(4).                        00010800
010900     05  WS-NOW-MM               PIC 9(2).                        00010900
011000     05  WS-NOW-DD               PIC 9(2).                        00011000
011100     05  FILLER                  PIC X(4).                        00011100
011200 01  WS-NOW-TS.                                                   00011200
011300     05  WS-NOW-TS-DT            PIC 9(8).                        00011300
011400     05  WS-NOW-TS-TM.                                            00011400
011500         10  WS-NOW-TS-HH        PIC 9(2).                        00011500
011600         10  WS-NOW-TS-MN        PIC 9(2).                        00011600
011700         10  WS-NOW-TS-SS        PIC 9(2).                        00011700
011800 01  WS-NOW-TS-N REDEFINES WS-NOW-TS PIC 9(14).                   00011800
011900*                                                                 00011900
012000 01  WS-CUTOFF-TS.                                                00012000
012100     05  WS-CUTOFF-DT            PIC 9(8).                        00012100
012200     05  WS-CUTOFF-TM            PIC 9(6).                        00012200
012300 01  WS-CUTOFF-TS-N REDEFINES WS-CUTOFF-TS PIC 9(14).             00012300
012400*                                                                 00012400
012500 01  WS-CALC-WORK.                                                00012500
012600     05  WS-CALC-DATE.                                            00012600
012700         10  WS-CALC-CCYY        PIC 9(4).                        00012700
012800         10  WS-CALC-MM          PIC 9(2).                        00012800
012900         10  WS-CALC-DD          PIC 9(2).                        00012900
013000*    FLAT NUMERIC FORM OF THE ABOVE, FOR CUTOFF-DATE DISPLAYS     00013000
013100     05  WS-CALC-DATE-N REDEFINES                                 00013100
013200         WS-CALC-DATE             PIC 9(8).                       00013200
013300     05  WS-JUL-Y                PIC S9(9) COMP VALUE 0.          00013300
013400     05  WS-JUL-M                PIC S9(9) COMP VALUE 0.          00013400
013500     05  WS-JUL-ERA              PIC S9(9) COMP VALUE 0.          00013500
013600     05  WS-JUL-YOE              PIC S9(9) COMP VALUE 0.          00013600
013700     05  WS-JUL-DOY              PIC S9(9) COMP VALUE 0.          00013700
013800     05  WS-JUL-DOE              PIC S9(9) COMP VALUE 0.          00013800
013900     05  WS-JUL-Z                PIC S9(9) COMP VALUE 0.          00013900
014000     05  WS-JUL-MP               PIC S9(9) COMP VALUE 0.          00014000
014100     05  WS-ABS-DAYS             PIC S9(9) COMP VALUE 0.          00014100
014200     05  FILLER                  PIC X(4).                        00014200
014300*                                                                 00014300
014400 01  WS-FILE-STATUSES.                                            00014400
014500     05  WS-PURGEIN-STATUS       PIC X(2) VALUE SPACES.           00014500
014600     05  WS-PURGEOUT-STATUS      PIC X(2) VALUE SPACES.           00014600
014700     05  FILLER                  PIC X(4).                        00014700
014800*                                                                 00014800
014900 01  WS-SWITCHES.                                                 00014900
015000     05  WS-PURGEIN-EOF          PIC X VALUE 'N'.                 00015000
015100         88  PURGEIN-EOF               VALUE 'Y'.                 00015100
015200     05  FILLER                  PIC X(4).                        00015200
015300*                                                                 00015300
015400 01  WS-COUNTERS.                                                 00015400
015500     05  WS-RECORDS-READ         PIC S9(7) COMP-3 VALUE 0.        00015500
015600     05  WS-RECORDS-KEPT         PIC S9(7) COMP-3 VALUE 0.        00015600
015700     05  WS-RECORDS-PURGED       PIC S9(7) COMP-3 VALUE 0.        00015700
015800     05  FILLER                  PIC X(4).                        00015800
015900*                                                                 00015900
016000 01  WS-SUMMARY-LINE.                                             00016000
016100     05  FILLER                  PIC X(17)                        00016100
016200                         VALUE 'REBPURGE SUMMARY-'.               00016200
016300     05  FILLER                  PIC X(7) VALUE ' READ='.         00016300
016400     05  WS-SUM-READ             PIC ZZZ,ZZ9.                     00016400
016500     05  FILLER                  PIC X(7) VALUE ' KEPT='.         00016500
016600     05  WS-SUM-KEPT             PIC ZZZ,ZZ9.                     00016600
016700     05  FILLER                  PIC X(8) VALUE ' PURGED='.       00016700
016800     05  WS-SUM-PURGED           PIC ZZZ,ZZ9.                     00016800
016900     05  FILLER                  PIC X(10).                       00016900
017000*                                                                 00017000
017100***************************************************************** 00017100
017200 PROCEDURE DIVISION.                                              00017200
017300***************************************************************** 00017300
017400*                                                                 00017400
017500 000-MAIN.                                                        00017500
017600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00017600
017700     IF WS-PGM-RC NOT = 0                                         00017700
017800         GO TO 000-END-OF-JOB                                     00017800
017900     END-IF.                                                      00017900
018000     IF NOT PURGEIN-EOF                                           00018000
018100         PERFORM 705-ESTABLISH-TIMESTAMP                          00018100
018200         PERFORM 706-ESTABLISH-CUTOFF                             00018200
018300         PERFORM 740-READ-RECOMMENDATION-REC                      00018300
018400         PERFORM 100-FILTER-RECORD                                00018400
018500                 UNTIL PURGEIN-EOF                                00018500
018600     END-IF.                                                      00018600
018700     PERFORM 850-REPORT-SUMMARY-STATS.                            00018700
018800     PERFORM 790-CLOSE-FILES.                                     00018800
018900*                                                                 00018900
019000 000-END-OF-JOB.                                                  00019000
019100     MOVE WS-PGM-RC TO RETURN-CODE.                               00019100
019200     GOBACK.                                                      00019200
019300*                                                                 00019300
019400 100-FILTER-RECORD.                                               00019400
019500     ADD 1 TO WS-RECORDS-READ.                                    00019500
019600     IF RIF-VALID-UNTIL-N < WS-CUTOFF-TS-N                        00019600
019700         ADD 1 TO WS-RECORDS-PURGED                               00019700
019800     ELSE                                                         00019800
019900         PERFORM 780-WRITE-RECOMMENDATION-REC                     00019900
020000         ADD 1 TO WS-RECORDS-KEPT                                 00020000
020100     END-IF.                                                      00020100
020200     PERFORM 740-READ-RECOMMENDATION-REC.                         00020200
020300*                                                                 00020300
020400 600-CENTURY-WINDOW.                                              00020400
020500     IF WS-TODAY-YY < 50                                          00020500
020600         MOVE 20 TO WS-CURR-CC                                    00020600
020700     ELSE                                                         00020700
020800         MOVE 19 TO WS-CURR-CC                                    00020800
020900     END-IF.                                                      00020900
021000*                                                                 00021000
021100 610-DATE-TO-ABSDAY.                                              00021100
021200     MOVE WS-CALC-CCYY TO WS-JUL-Y.                               00021200
021300     IF WS-CALC-MM > 2                                            00021300
021400         COMPUTE WS-JUL-M = WS-CALC-MM - 3                        00021400
021500     ELSE                                                         00021500
021600         COMPUTE WS-JUL-M = WS-CALC-MM + 9                        00021600
021700         SUBTRACT 1 FROM WS-JUL-Y                                 00021700
021800     END-IF.                                                      00021800
021900     COMPUTE WS-JUL-ERA = WS-JUL-Y / 400.                         00021900
022000     COMPUTE WS-JUL-YOE = WS-JUL-Y - (WS-JUL-ERA * 400).          00022000
022100     COMPUTE WS-JUL-DOY =                                         00022100
022200         ((153 * WS-JUL-M) + 2) / 5 + WS-CALC-DD - 1.             00022200
022300     COMPUTE WS-JUL-DOE =                                         00022300
022400         (WS-JUL-YOE * 365) + (WS-JUL-YOE / 4) -                  00022400
022500         (WS-JUL-YOE / 100) + WS-JUL-DOY.                         00022500
022600     COMPUTE WS-ABS-DAYS =                                        00022600
022700         (WS-JUL-ERA * 146097) + WS-JUL-DOE - 719468.             00022700
022800*                                                                 00022800
022900 620-ABSDAY-TO-DATE.                                              00022900
023000     COMPUTE WS-JUL-Z = WS-ABS-DAYS + 719468.                     00023000
023100     COMPUTE WS-JUL-ERA = WS-JUL-Z / 146097.                      00023100
023200     COMPUTE WS-JUL-DOE = WS-JUL-Z - (WS-JUL-ERA * 146097).       00023200
023300     COMPUTE WS-JUL-YOE =                                         00023300
023400         (WS-JUL-DOE - (WS-JUL-DOE / 1460) +                      00023400
023500          (WS-JUL-DOE / 36524) - (WS-JUL-DOE / 146096)) / 365.    00023500
023600     COMPUTE WS-JUL-Y = WS-JUL-YOE + (WS-JUL-ERA * 400).          00023600
023700     COMPUTE WS-JUL-DOY =                                         00023700
023800         WS-JUL-DOE - ((365 * WS-JUL-YOE) +                       00023800
023900         (WS-JUL-YOE / 4) - (WS-JUL-YOE / 100)).                  00023900
024000     COMPUTE WS-JUL-MP = (5 * WS-JUL-DOY + 2) / 153.              00024000
024100     COMPUTE WS-CALC-DD =                                         00024100
024200         WS-JUL-DOY - (((153 * WS-JUL-MP) + 2) / 5) + 1.          00024200
024300     IF WS-JUL-MP < 10                                            00024300
024400         COMPUTE WS-CALC-MM = WS-JUL-MP + 3                       00024400
024500     ELSE                                                         00024500
024600         COMPUTE WS-CALC-MM = WS-JUL-MP - 9                       00024600
024700     END-IF.                                                      00024700
024800     IF WS-CALC-MM <= 2                                           00024800
024900         ADD 1 TO WS-JUL-Y                                        00024900
025000     END-IF.                                                      00025000
025100     MOVE WS-JUL-Y TO WS-CALC-CCYY.                               00025100
025200*                                                                 00025200
025300 700-OPEN-FILES.                                                  00025300
025400     OPEN INPUT  RECOMMENDATION-FILE-IN.                          00025400
025500     OPEN OUTPUT RECOMMENDATION-FILE-OUT.                         00025500
025600     IF WS-PURGEIN-STATUS NOT = '00'                              00025600
025700         DISPLAY 'REBPURGE - ERROR OPENING RECOMMENDATION-FILE-'  00025700
025800                 'IN, RC=' WS-PURGEIN-STATUS                      00025800
025900         MOVE 16 TO WS-PGM-RC                                     00025900
026000         MOVE 'Y' TO WS-PURGEIN-EOF                               00026000
026100     END-IF.                                                      00026100
026200     IF WS-PURGEOUT-STATUS NOT = '00'                             00026200
026300         DISPLAY 'REBPURGE - ERROR OPENING RECOMMENDATION-FILE-'  00026300
026400                 'OUT, RC=' WS-PURGEOUT-STATUS                    00026400
026500         MOVE 16 TO WS-PGM-RC                                     00026500
026600         MOVE 'Y' TO WS-PURGEIN-EOF                               00026600
026700     END-IF.                                                      00026700
026800 700-EXIT.                                                        00026800
026900     EXIT.                                                        00026900
027000*                                                                 00027000
027100 705-ESTABLISH-TIMESTAMP.                                         00027100
027200     ACCEPT WS-TODAY-RAW FROM DATE.                               00027200
027300     ACCEPT WS-TODAY-TIME-RAW FROM TIME.                          00027300
027400     PERFORM 600-CENTURY-WINDOW.                                  00027400
027500     COMPUTE WS-NOW-CCYY = (WS-CURR-CC * 100) + WS-TODAY-YY.      00027500
027600     MOVE WS-TODAY-MM TO WS-NOW-MM.                               00027600
027700     MOVE WS-TODAY-DD TO WS-NOW-DD.                               00027700
027800     MOVE WS-NOW-DATE TO WS-NOW-TS-DT.                            00027800
027900     MOVE WS-TODAY-HH TO WS-NOW-TS-HH.                            00027900
028000     MOVE WS-TODAY-MN TO WS-NOW-TS-MN.                            00028000
028100     MOVE WS-TODAY-SS TO WS-NOW-TS-SS.                            00028100
028200*                                                                 00028200
028300 706-ESTABLISH-CUTOFF.                                            00028300
028400     MOVE WS-NOW-DATE TO WS-CALC-DATE.                            00028400
028500     PERFORM 610-DATE-TO-ABSDAY.                                  00028500
028600     SUBTRACT 7 FROM WS-ABS-DAYS.                                 00028600
028700     PERFORM 620-ABSDAY-TO-DATE.                                  00028700
028800     MOVE WS-CALC-DATE TO WS-CUTOFF-DT.                           00028800
028900     MOVE WS-NOW-TS-TM TO WS-CUTOFF-TM.                           00028900
029000*                                                                 00029000
029100 740-READ-RECOMMENDATION-REC.                                     00029100
029200     READ RECOMMENDATION-FILE-IN                                  00029200
029300         AT END MOVE 'Y' TO WS-PURGEIN-EOF                        00029300
029400     END-READ.                                                    00029400
029500     IF WS-PURGEIN-STATUS NOT = '00' AND NOT = '10'               00029500
029600         DISPLAY 'REBPURGE - ERROR READING RECOMMENDATION-FILE-'  00029600
029700                 'IN, RC=' WS-PURGEIN-STATUS                      00029700
029800         MOVE 'Y' TO WS-PURGEIN-EOF                               00029800
029900     END-IF.                                                      00029900
030000*                                                                 00030000
030100 780-WRITE-RECOMMENDATION-REC.                                    00030100
030200     MOVE RIF-CUST-CODE        TO ROF-CUST-CODE.                  00030200
030300     MOVE RIF-CURRENCY         TO ROF-CURRENCY.                   00030300
030400     MOVE RIF-DATE             TO ROF-DATE.                       00030400
030500     MOVE RIF-SPREAD           TO ROF-SPREAD.                     00030500
030600     MOVE RIF-CONFIDENCE       TO ROF-CONFIDENCE.                 00030600
030700     MOVE RIF-VOLAT-FACTOR     TO ROF-VOLAT-FACTOR.               00030700
030800     MOVE RIF-VOLUME-FACTOR    TO ROF-VOLUME-FACTOR.              00030800
030900     MOVE RIF-HIST-PERF-FACTOR TO ROF-HIST-PERF-FACTOR.           00030900
031000     MOVE RIF-RISK-ADJ-FACTOR  TO ROF-RISK-ADJ-FACTOR.            00031000
031100     MOVE RIF-REASON           TO ROF-REASON.                     00031100
031200     MOVE RIF-VALID-UNTIL      TO ROF-VALID-UNTIL.                00031200
031300     MOVE RIF-STATUS           TO ROF-STATUS.                     00031300
031400     MOVE RIF-MESSAGE          TO ROF-MESSAGE.                    00031400
031500     WRITE ROF-REC.                                               00031500
031600*                                                                 00031600
031700 790-CLOSE-FILES.                                                 00031700
031800     CLOSE RECOMMENDATION-FILE-IN                                 00031800
031900           RECOMMENDATION-FILE-OUT.                               00031900
032000*                                                                 00032000
032100 850-REPORT-SUMMARY-STATS.                                        00032100
032200     MOVE WS-RECORDS-READ    TO WS-SUM-READ.                      00032200
032300     MOVE WS-RECORDS-KEPT    TO WS-SUM-KEPT.                      00032300
032400     MOVE WS-RECORDS-PURGED  TO WS-SUM-PURGED.                    00032400
032500     DISPLAY WS-SUMMARY-LINE.                                     00032500
